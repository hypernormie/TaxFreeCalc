000100********************************************                      CTXPRV  
000200*                                          *                      CTXPRV  
000300*  Working Storage - Provincial Bracket    *                      CTXPRV  
000400*     Table, all 13 provinces/territories,  *                     CTXPRV  
000500*     2024 tax year, plus the GST/HST rate   *                    CTXPRV  
000600*     that applies in each.  Max 7 brackets  *                    CTXPRV  
000700*     per province (BC has the most).        *                    CTXPRV  
000800*     Compiled-in constants, per Ops Std      *                   CTXPRV  
000900*     TX-01 - not held on a file.             *                   CTXPRV  
001000********************************************                      CTXPRV  
001100*                                                                 CTXPRV  
001200* 04/02/26 rah - Created - 2024 provincial brackets.              CTXPRV  
001300* 05/02/26 rah - Added GST/HST rate per province.                 CTXPRV  
001400* 12/02/26 rah - Rebuilt table as a REDEFINES of literal          CTXPRV  
001500*                fillers - no runtime load paragraph needed.      CTXPRV  
001600*                Entries are padded with zero brackets out to     CTXPRV  
001700*                7 - CT-Prov-Brk-Count says how many are real.    CTXPRV  
001800*                                                                 CTXPRV  
001900 01  CT-Provincial-Brk-Literals.                                  CTXPRV  
002000    03  filler           pic xx        value "ON".                CTXPRV  
002100    03  filler           pic 9         value 5.                   CTXPRV  
002200    03  filler           pic v9(5)     comp-3  value .13000.      CTXPRV  
002300    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
002400    03  filler           pic 9(7)v99   comp-3  value 49231.00.    CTXPRV  
002500    03  filler           pic v9(5)     comp-3  value .05050.      CTXPRV  
002600    03  filler           pic 9(7)v99   comp-3  value 49231.00.    CTXPRV  
002700    03  filler           pic 9(7)v99   comp-3  value 98463.00.    CTXPRV  
002800    03  filler           pic v9(5)     comp-3  value .09150.      CTXPRV  
002900    03  filler           pic 9(7)v99   comp-3  value 98463.00.    CTXPRV  
003000    03  filler           pic 9(7)v99   comp-3  value 150000.00.   CTXPRV  
003100    03  filler           pic v9(5)     comp-3  value .11160.      CTXPRV  
003200    03  filler           pic 9(7)v99   comp-3  value 150000.00.   CTXPRV  
003300    03  filler           pic 9(7)v99   comp-3  value 220000.00.   CTXPRV  
003400    03  filler           pic v9(5)     comp-3  value .12160.      CTXPRV  
003500    03  filler           pic 9(7)v99   comp-3  value 220000.00.   CTXPRV  
003600    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
003700    03  filler           pic v9(5)     comp-3  value .13160.      CTXPRV  
003800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
003900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
004000    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
004100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
004200    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
004300    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
004400    03  filler           pic xx        value "BC".                CTXPRV  
004500    03  filler           pic 9         value 7.                   CTXPRV  
004600    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
004700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
004800    03  filler           pic 9(7)v99   comp-3  value 45654.00.    CTXPRV  
004900    03  filler           pic v9(5)     comp-3  value .05060.      CTXPRV  
005000    03  filler           pic 9(7)v99   comp-3  value 45654.00.    CTXPRV  
005100    03  filler           pic 9(7)v99   comp-3  value 91310.00.    CTXPRV  
005200    03  filler           pic v9(5)     comp-3  value .07700.      CTXPRV  
005300    03  filler           pic 9(7)v99   comp-3  value 91310.00.    CTXPRV  
005400    03  filler           pic 9(7)v99   comp-3  value 104835.00.   CTXPRV  
005500    03  filler           pic v9(5)     comp-3  value .10500.      CTXPRV  
005600    03  filler           pic 9(7)v99   comp-3  value 104835.00.   CTXPRV  
005700    03  filler           pic 9(7)v99   comp-3  value 127299.00.   CTXPRV  
005800    03  filler           pic v9(5)     comp-3  value .12290.      CTXPRV  
005900    03  filler           pic 9(7)v99   comp-3  value 127299.00.   CTXPRV  
006000    03  filler           pic 9(7)v99   comp-3  value 172602.00.   CTXPRV  
006100    03  filler           pic v9(5)     comp-3  value .14700.      CTXPRV  
006200    03  filler           pic 9(7)v99   comp-3  value 172602.00.   CTXPRV  
006300    03  filler           pic 9(7)v99   comp-3  value 240716.00.   CTXPRV  
006400    03  filler           pic v9(5)     comp-3  value .16800.      CTXPRV  
006500    03  filler           pic 9(7)v99   comp-3  value 240716.00.   CTXPRV  
006600    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
006700    03  filler           pic v9(5)     comp-3  value .20500.      CTXPRV  
006800    03  filler           pic xx        value "AB".                CTXPRV  
006900    03  filler           pic 9         value 5.                   CTXPRV  
007000    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
007100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
007200    03  filler           pic 9(7)v99   comp-3  value 142292.00.   CTXPRV  
007300    03  filler           pic v9(5)     comp-3  value .10000.      CTXPRV  
007400    03  filler           pic 9(7)v99   comp-3  value 142292.00.   CTXPRV  
007500    03  filler           pic 9(7)v99   comp-3  value 170751.00.   CTXPRV  
007600    03  filler           pic v9(5)     comp-3  value .12000.      CTXPRV  
007700    03  filler           pic 9(7)v99   comp-3  value 170751.00.   CTXPRV  
007800    03  filler           pic 9(7)v99   comp-3  value 227668.00.   CTXPRV  
007900    03  filler           pic v9(5)     comp-3  value .13000.      CTXPRV  
008000    03  filler           pic 9(7)v99   comp-3  value 227668.00.   CTXPRV  
008100    03  filler           pic 9(7)v99   comp-3  value 341502.00.   CTXPRV  
008200    03  filler           pic v9(5)     comp-3  value .14000.      CTXPRV  
008300    03  filler           pic 9(7)v99   comp-3  value 341502.00.   CTXPRV  
008400    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
008500    03  filler           pic v9(5)     comp-3  value .15000.      CTXPRV  
008600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
008700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
008800    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
008900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
009000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
009100    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
009200    03  filler           pic xx        value "QC".                CTXPRV  
009300    03  filler           pic 9         value 4.                   CTXPRV  
009400    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
009500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
009600    03  filler           pic 9(7)v99   comp-3  value 49275.00.    CTXPRV  
009700    03  filler           pic v9(5)     comp-3  value .14000.      CTXPRV  
009800    03  filler           pic 9(7)v99   comp-3  value 49275.00.    CTXPRV  
009900    03  filler           pic 9(7)v99   comp-3  value 98540.00.    CTXPRV  
010000    03  filler           pic v9(5)     comp-3  value .19000.      CTXPRV  
010100    03  filler           pic 9(7)v99   comp-3  value 98540.00.    CTXPRV  
010200    03  filler           pic 9(7)v99   comp-3  value 119910.00.   CTXPRV  
010300    03  filler           pic v9(5)     comp-3  value .24000.      CTXPRV  
010400    03  filler           pic 9(7)v99   comp-3  value 119910.00.   CTXPRV  
010500    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
010600    03  filler           pic v9(5)     comp-3  value .25750.      CTXPRV  
010700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
010800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
010900    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
011000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
011100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
011200    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
011300    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
011400    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
011500    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
011600    03  filler           pic xx        value "MB".                CTXPRV  
011700    03  filler           pic 9         value 3.                   CTXPRV  
011800    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
011900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
012000    03  filler           pic 9(7)v99   comp-3  value 36842.00.    CTXPRV  
012100    03  filler           pic v9(5)     comp-3  value .10800.      CTXPRV  
012200    03  filler           pic 9(7)v99   comp-3  value 36842.00.    CTXPRV  
012300    03  filler           pic 9(7)v99   comp-3  value 79625.00.    CTXPRV  
012400    03  filler           pic v9(5)     comp-3  value .12750.      CTXPRV  
012500    03  filler           pic 9(7)v99   comp-3  value 79625.00.    CTXPRV  
012600    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
012700    03  filler           pic v9(5)     comp-3  value .17400.      CTXPRV  
012800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
012900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
013000    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
013100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
013200    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
013300    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
013400    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
013500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
013600    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
013700    03  filler           pic xx        value "SK".                CTXPRV  
013800    03  filler           pic 9         value 3.                   CTXPRV  
013900    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
014000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
014100    03  filler           pic 9(7)v99   comp-3  value 49720.00.    CTXPRV  
014200    03  filler           pic v9(5)     comp-3  value .10500.      CTXPRV  
014300    03  filler           pic 9(7)v99   comp-3  value 49720.00.    CTXPRV  
014400    03  filler           pic 9(7)v99   comp-3  value 142058.00.   CTXPRV  
014500    03  filler           pic v9(5)     comp-3  value .12500.      CTXPRV  
014600    03  filler           pic 9(7)v99   comp-3  value 142058.00.   CTXPRV  
014700    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
014800    03  filler           pic v9(5)     comp-3  value .14500.      CTXPRV  
014900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
015000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
015100    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
015200    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
015300    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
015400    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
015500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
015600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
015700    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
015800    03  filler           pic xx        value "NS".                CTXPRV  
015900    03  filler           pic 9         value 5.                   CTXPRV  
016000    03  filler           pic v9(5)     comp-3  value .15000.      CTXPRV  
016100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
016200    03  filler           pic 9(7)v99   comp-3  value 29590.00.    CTXPRV  
016300    03  filler           pic v9(5)     comp-3  value .08790.      CTXPRV  
016400    03  filler           pic 9(7)v99   comp-3  value 29590.00.    CTXPRV  
016500    03  filler           pic 9(7)v99   comp-3  value 59180.00.    CTXPRV  
016600    03  filler           pic v9(5)     comp-3  value .14950.      CTXPRV  
016700    03  filler           pic 9(7)v99   comp-3  value 59180.00.    CTXPRV  
016800    03  filler           pic 9(7)v99   comp-3  value 93000.00.    CTXPRV  
016900    03  filler           pic v9(5)     comp-3  value .16670.      CTXPRV  
017000    03  filler           pic 9(7)v99   comp-3  value 93000.00.    CTXPRV  
017100    03  filler           pic 9(7)v99   comp-3  value 150000.00.   CTXPRV  
017200    03  filler           pic v9(5)     comp-3  value .17500.      CTXPRV  
017300    03  filler           pic 9(7)v99   comp-3  value 150000.00.   CTXPRV  
017400    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
017500    03  filler           pic v9(5)     comp-3  value .21000.      CTXPRV  
017600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
017700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
017800    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
017900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
018000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
018100    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
018200    03  filler           pic xx        value "NB".                CTXPRV  
018300    03  filler           pic 9         value 4.                   CTXPRV  
018400    03  filler           pic v9(5)     comp-3  value .15000.      CTXPRV  
018500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
018600    03  filler           pic 9(7)v99   comp-3  value 47715.00.    CTXPRV  
018700    03  filler           pic v9(5)     comp-3  value .09400.      CTXPRV  
018800    03  filler           pic 9(7)v99   comp-3  value 47715.00.    CTXPRV  
018900    03  filler           pic 9(7)v99   comp-3  value 95431.00.    CTXPRV  
019000    03  filler           pic v9(5)     comp-3  value .14000.      CTXPRV  
019100    03  filler           pic 9(7)v99   comp-3  value 95431.00.    CTXPRV  
019200    03  filler           pic 9(7)v99   comp-3  value 176756.00.   CTXPRV  
019300    03  filler           pic v9(5)     comp-3  value .16000.      CTXPRV  
019400    03  filler           pic 9(7)v99   comp-3  value 176756.00.   CTXPRV  
019500    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
019600    03  filler           pic v9(5)     comp-3  value .19500.      CTXPRV  
019700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
019800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
019900    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
020000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
020100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
020200    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
020300    03  filler           pic xx        value "PE".                CTXPRV  
020400    03  filler           pic 9         value 3.                   CTXPRV  
020500    03  filler           pic v9(5)     comp-3  value .15000.      CTXPRV  
020600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
020700    03  filler           pic 9(7)v99   comp-3  value 31984.00.    CTXPRV  
020800    03  filler           pic v9(5)     comp-3  value .09800.      CTXPRV  
020900    03  filler           pic 9(7)v99   comp-3  value 31984.00.    CTXPRV  
021000    03  filler           pic 9(7)v99   comp-3  value 63969.00.    CTXPRV  
021100    03  filler           pic v9(5)     comp-3  value .13800.      CTXPRV  
021200    03  filler           pic 9(7)v99   comp-3  value 63969.00.    CTXPRV  
021300    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
021400    03  filler           pic v9(5)     comp-3  value .16700.      CTXPRV  
021500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
021600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
021700    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
021800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
021900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
022000    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
022100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
022200    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
022300    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
022400    03  filler           pic xx        value "NL".                CTXPRV  
022500    03  filler           pic 9         value 6.                   CTXPRV  
022600    03  filler           pic v9(5)     comp-3  value .15000.      CTXPRV  
022700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
022800    03  filler           pic 9(7)v99   comp-3  value 41457.00.    CTXPRV  
022900    03  filler           pic v9(5)     comp-3  value .08700.      CTXPRV  
023000    03  filler           pic 9(7)v99   comp-3  value 41457.00.    CTXPRV  
023100    03  filler           pic 9(7)v99   comp-3  value 82913.00.    CTXPRV  
023200    03  filler           pic v9(5)     comp-3  value .14500.      CTXPRV  
023300    03  filler           pic 9(7)v99   comp-3  value 82913.00.    CTXPRV  
023400    03  filler           pic 9(7)v99   comp-3  value 148027.00.   CTXPRV  
023500    03  filler           pic v9(5)     comp-3  value .15800.      CTXPRV  
023600    03  filler           pic 9(7)v99   comp-3  value 148027.00.   CTXPRV  
023700    03  filler           pic 9(7)v99   comp-3  value 207239.00.   CTXPRV  
023800    03  filler           pic v9(5)     comp-3  value .17800.      CTXPRV  
023900    03  filler           pic 9(7)v99   comp-3  value 207239.00.   CTXPRV  
024000    03  filler           pic 9(7)v99   comp-3  value 264750.00.   CTXPRV  
024100    03  filler           pic v9(5)     comp-3  value .19800.      CTXPRV  
024200    03  filler           pic 9(7)v99   comp-3  value 264750.00.   CTXPRV  
024300    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
024400    03  filler           pic v9(5)     comp-3  value .20800.      CTXPRV  
024500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
024600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
024700    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
024800    03  filler           pic xx        value "YT".                CTXPRV  
024900    03  filler           pic 9         value 5.                   CTXPRV  
025000    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
025100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
025200    03  filler           pic 9(7)v99   comp-3  value 53359.00.    CTXPRV  
025300    03  filler           pic v9(5)     comp-3  value .06400.      CTXPRV  
025400    03  filler           pic 9(7)v99   comp-3  value 53359.00.    CTXPRV  
025500    03  filler           pic 9(7)v99   comp-3  value 106717.00.   CTXPRV  
025600    03  filler           pic v9(5)     comp-3  value .09000.      CTXPRV  
025700    03  filler           pic 9(7)v99   comp-3  value 106717.00.   CTXPRV  
025800    03  filler           pic 9(7)v99   comp-3  value 165430.00.   CTXPRV  
025900    03  filler           pic v9(5)     comp-3  value .10900.      CTXPRV  
026000    03  filler           pic 9(7)v99   comp-3  value 165430.00.   CTXPRV  
026100    03  filler           pic 9(7)v99   comp-3  value 235675.00.   CTXPRV  
026200    03  filler           pic v9(5)     comp-3  value .12800.      CTXPRV  
026300    03  filler           pic 9(7)v99   comp-3  value 235675.00.   CTXPRV  
026400    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
026500    03  filler           pic v9(5)     comp-3  value .15000.      CTXPRV  
026600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
026700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
026800    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
026900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
027000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
027100    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
027200    03  filler           pic xx        value "NT".                CTXPRV  
027300    03  filler           pic 9         value 4.                   CTXPRV  
027400    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
027500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
027600    03  filler           pic 9(7)v99   comp-3  value 48326.00.    CTXPRV  
027700    03  filler           pic v9(5)     comp-3  value .05900.      CTXPRV  
027800    03  filler           pic 9(7)v99   comp-3  value 48326.00.    CTXPRV  
027900    03  filler           pic 9(7)v99   comp-3  value 96655.00.    CTXPRV  
028000    03  filler           pic v9(5)     comp-3  value .08600.      CTXPRV  
028100    03  filler           pic 9(7)v99   comp-3  value 96655.00.    CTXPRV  
028200    03  filler           pic 9(7)v99   comp-3  value 157139.00.   CTXPRV  
028300    03  filler           pic v9(5)     comp-3  value .12200.      CTXPRV  
028400    03  filler           pic 9(7)v99   comp-3  value 157139.00.   CTXPRV  
028500    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
028600    03  filler           pic v9(5)     comp-3  value .14050.      CTXPRV  
028700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
028800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
028900    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
029000    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
029100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
029200    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
029300    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
029400    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
029500    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
029600    03  filler           pic xx        value "NU".                CTXPRV  
029700    03  filler           pic 9         value 4.                   CTXPRV  
029800    03  filler           pic v9(5)     comp-3  value .05000.      CTXPRV  
029900    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
030000    03  filler           pic 9(7)v99   comp-3  value 47862.00.    CTXPRV  
030100    03  filler           pic v9(5)     comp-3  value .04000.      CTXPRV  
030200    03  filler           pic 9(7)v99   comp-3  value 47862.00.    CTXPRV  
030300    03  filler           pic 9(7)v99   comp-3  value 95724.00.    CTXPRV  
030400    03  filler           pic v9(5)     comp-3  value .07000.      CTXPRV  
030500    03  filler           pic 9(7)v99   comp-3  value 95724.00.    CTXPRV  
030600    03  filler           pic 9(7)v99   comp-3  value 155625.00.   CTXPRV  
030700    03  filler           pic v9(5)     comp-3  value .09000.      CTXPRV  
030800    03  filler           pic 9(7)v99   comp-3  value 155625.00.   CTXPRV  
030900    03  filler           pic 9(7)v99   comp-3  value 9999999.99.  CTXPRV  
031000    03  filler           pic v9(5)     comp-3  value .11500.      CTXPRV  
031100    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
031200    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
031300    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
031400    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
031500    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
031600    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
031700    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
031800    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXPRV  
031900    03  filler           pic v9(5)     comp-3  value .00000.      CTXPRV  
032000*                                                                 CTXPRV  
032100 01  CT-Provincial-Table redefines CT-Provincial-Brk-Literals.    CTXPRV  
032200    03  CT-Prov-Entry            occurs 13.                       CTXPRV  
032300        05  CT-Prov-Code         pic xx.                          CTXPRV  
032400        05  CT-Prov-Brk-Count    pic 9.                           CTXPRV  
032500        05  CT-Prov-GST-Rate     pic v9(5)     comp-3.            CTXPRV  
032600        05  CT-Prov-Brk              occurs 7.                    CTXPRV  
032700            07  CT-Prov-Brk-Lower pic 9(7)v99  comp-3.            CTXPRV  
032800            07  CT-Prov-Brk-Upper pic 9(7)v99  comp-3.            CTXPRV  
032900            07  CT-Prov-Brk-Rate  pic v9(5)    comp-3.            CTXPRV  
033000*                                                                 CTXPRV  
033100* CT-Prov-Entry subscript is NOT the province code - see the      CTXPRV  
033200* ZZ810-FIND-PROVINCE lookup in ctx010 which sets CT-Prov-Ix.     CTXPRV  
033300*                                                                 CTXPRV  
