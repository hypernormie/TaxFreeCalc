000100 ********************************************                     FDCTXRP 
000200 *                                          *                     FDCTXRP 
000300 *  Record Definition For The Tax Analysis  *                     FDCTXRP 
000400 *     Print File - 132 col print image      *                    FDCTXRP 
000500 ********************************************                     FDCTXRP 
000600 *  File size 132 bytes.                                          FDCTXRP 
000700 *                                                                FDCTXRP 
000800 * 04/02/26 rah - Created.                                        FDCTXRP 
000900 *                                                                FDCTXRP 
001000  FD  Print-File.                                                 FDCTXRP 
001100 *                                                                FDCTXRP 
001200  01  CT-Print-Line            pic x(132).                        FDCTXRP 
001300 *                                                                FDCTXRP 
