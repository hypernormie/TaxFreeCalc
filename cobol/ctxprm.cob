000100********************************************                      CTXPRM  
000200*                                          *                      CTXPRM  
000300*  Working Storage - System Parameters     *                      CTXPRM  
000400*     CPP / EI rates, GST/HST spending      *                     CTXPRM  
000500*     category splits, debt-type rates,     *                     CTXPRM  
000600*     investment return assumptions and     *                     CTXPRM  
000700*     retirement ages used by FINSCEN.       *                    CTXPRM  
000800*     Compiled-in constants - 2024 tax year. *                    CTXPRM  
000900********************************************                      CTXPRM  
001000*                                                                 CTXPRM  
001100* 04/02/26 rah - Created.                                         CTXPRM  
001200* 06/02/26 mjk - Added retirement age table for FINSCEN.          CTXPRM  
001300* 12/02/26 rah - Rebuilt category/debt/return/age tables as       CTXPRM  
001400*                REDEFINES of literal fillers, same technique     CTXPRM  
001500*                used on CTXFED and CTXPRV - no runtime load      CTXPRM  
001600*                paragraph needed.                                CTXPRM  
001700*                                                                 CTXPRM  
001800 01  CT-CPP-EI-Constants.                                         CTXPRM  
001900   03  CT-CPP-Rate              pic v9(5)    comp-3  value .05950.CTXPRM  
002000  03  CT-CPP-Max               pic 9(5)v99  comp-3  value 3754.45.CTXPRM  
002100   03  CT-EI-Rate               pic v9(5)    comp-3  value .01630.CTXPRM  
002200  03  CT-EI-Max                pic 9(5)v99  comp-3  value 1002.45.CTXPRM  
002300   03  CT-CPP-SE-Rate           pic v9(5)    comp-3  value .11900.CTXPRM  
002400  03  CT-CPP-SE-Max            pic 9(5)v99  comp-3  value 7508.90.CTXPRM  
002500    03  filler                   pic x(4).                        CTXPRM  
002600*                                                                 CTXPRM  
002700* CONSTAX spending categories - fixed fractions of annual after-  CTXPRM  
002800*   tax income, and whether GST/HST applies (Y/N).                CTXPRM  
002900*                                                                 CTXPRM  
003000 01  CT-Spend-Category-Literals.                                  CTXPRM  
003100    03  filler  pic x(22)   value "HOUSING               ".       CTXPRM  
003200    03  filler  pic v9(5)   comp-3  value .35000.                 CTXPRM  
003300    03  filler  pic x       value "N".                            CTXPRM  
003400    03  filler  pic x(22)   value "GROCERIES             ".       CTXPRM  
003500    03  filler  pic v9(5)   comp-3  value .15000.                 CTXPRM  
003600    03  filler  pic x       value "N".                            CTXPRM  
003700    03  filler  pic x(22)   value "TRANSPORTATION        ".       CTXPRM  
003800    03  filler  pic v9(5)   comp-3  value .12000.                 CTXPRM  
003900    03  filler  pic x       value "Y".                            CTXPRM  
004000    03  filler  pic x(22)   value "ENTERTAINMENT & DINING".       CTXPRM  
004100    03  filler  pic v9(5)   comp-3  value .10000.                 CTXPRM  
004200    03  filler  pic x       value "Y".                            CTXPRM  
004300    03  filler  pic x(22)   value "SHOPPING & MISC       ".       CTXPRM  
004400    03  filler  pic v9(5)   comp-3  value .18000.                 CTXPRM  
004500    03  filler  pic x       value "Y".                            CTXPRM  
004600    03  filler  pic x(22)   value "SAVINGS & INVESTMENTS ".       CTXPRM  
004700    03  filler  pic v9(5)   comp-3  value .10000.                 CTXPRM  
004800    03  filler  pic x       value "N".                            CTXPRM  
004900*                                                                 CTXPRM  
005000 01  CT-Spend-Category-Table redefines                            CTXPRM  
005100                            CT-Spend-Category-Literals.           CTXPRM  
005200    03  CT-Spend-Cat             occurs 6.                        CTXPRM  
005300        05  CT-Spend-Cat-Name    pic x(22).                       CTXPRM  
005400        05  CT-Spend-Cat-Pct     pic v9(5)    comp-3.             CTXPRM  
005500        05  CT-Spend-Cat-Taxable pic x.                           CTXPRM  
005600*                                                                 CTXPRM  
005700* FINSCEN debt-type annual interest rates, used by the debt-      CTXPRM  
005800*   service savings scenario.                                     CTXPRM  
005900*                                                                 CTXPRM  
006000 01  CT-Debt-Type-Literals.                                       CTXPRM  
006100    03  filler  pic x(14)   value "CREDIT CARD   ".               CTXPRM  
006200    03  filler  pic v9(5)   comp-3  value .19990.                 CTXPRM  
006300    03  filler  pic x(14)   value "STUDENT LOAN  ".               CTXPRM  
006400    03  filler  pic v9(5)   comp-3  value .05990.                 CTXPRM  
006500    03  filler  pic x(14)   value "CAR LOAN      ".               CTXPRM  
006600    03  filler  pic v9(5)   comp-3  value .06990.                 CTXPRM  
006700    03  filler  pic x(14)   value "MORTGAGE      ".               CTXPRM  
006800    03  filler  pic v9(5)   comp-3  value .05590.                 CTXPRM  
006900*                                                                 CTXPRM  
007000 01  CT-Debt-Type-Table redefines CT-Debt-Type-Literals.          CTXPRM  
007100    03  CT-Debt-Type             occurs 4.                        CTXPRM  
007200        05  CT-Debt-Type-Name    pic x(14).                       CTXPRM  
007300        05  CT-Debt-Type-Rate    pic v9(5)    comp-3.             CTXPRM  
007400*                                                                 CTXPRM  
007500* FINSCEN 30 year investment growth - three return assumptions.   CTXPRM  
007600*                                                                 CTXPRM  
007700 01  CT-Invest-Return-Literals.                                   CTXPRM  
007800    03  filler  pic x(14)   value "CONSERVATIVE  ".               CTXPRM  
007900    03  filler  pic v9(5)   comp-3  value .06000.                 CTXPRM  
008000    03  filler  pic x(14)   value "BALANCED      ".               CTXPRM  
008100    03  filler  pic v9(5)   comp-3  value .08000.                 CTXPRM  
008200    03  filler  pic x(14)   value "AGGRESSIVE    ".               CTXPRM  
008300    03  filler  pic v9(5)   comp-3  value .10000.                 CTXPRM  
008400*                                                                 CTXPRM  
008500 01  CT-Invest-Return-Table redefines CT-Invest-Return-Literals.  CTXPRM  
008600    03  CT-Invest-Return         occurs 3.                        CTXPRM  
008700        05  CT-Invest-Return-Name pic x(14).                      CTXPRM  
008800        05  CT-Invest-Return-Rate pic v9(5)   comp-3.             CTXPRM  
008900*                                                                 CTXPRM  
009000* FINSCEN retirement ages - current age fixed at 35 by Ops Std    CTXPRM  
009100*   TX-01, withdrawal divisor 240 months.                         CTXPRM  
009200*                                                                 CTXPRM  
009300 01  CT-Retirement-Constants.                                     CTXPRM  
009400    03  CT-Retire-Current-Age    pic 99       value 35.           CTXPRM  
009500    03  CT-Retire-Withdraw-Div   pic 999      value 240.          CTXPRM  
009600    03  CT-Retire-Age-Literals.                                   CTXPRM  
009700        05  filler   pic 99   value 55.                           CTXPRM  
009800        05  filler   pic 99   value 60.                           CTXPRM  
009900        05  filler   pic 99   value 65.                           CTXPRM  
010000    03  CT-Retire-Age  redefines CT-Retire-Age-Literals           CTXPRM  
010100                       pic 99  occurs 3.                          CTXPRM  
010200    03  filler                   pic x(4).                        CTXPRM  
010300*                                                                 CTXPRM  
010400* PAYPER - periodic divisors applied to gross, deductions & net.  CTXPRM  
010500*                                                                 CTXPRM  
010600 01  CT-Pay-Period-Divisors.                                      CTXPRM  
010700    03  CT-Div-Monthly           pic 99       value 12.           CTXPRM  
010800    03  CT-Div-Biweekly          pic 99       value 26.           CTXPRM  
010900    03  CT-Div-Weekly            pic 99       value 52.           CTXPRM  
011000    03  filler                   pic x(3).                        CTXPRM  
011100*                                                                 CTXPRM  
