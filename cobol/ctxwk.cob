000100********************************************                      CTXWK   
000200*                                          *                      CTXWK   
000300*  Working Storage - General Work Areas    *                      CTXWK   
000400*     File status, switches, accumulators,  *                     CTXWK   
000500*     per taxpayer calc area, bracket-walk   *                    CTXWK   
000600*     scratch & the print-line layouts.      *                    CTXWK   
000700********************************************                      CTXWK   
000800*                                                                 CTXWK   
000900* 04/02/26 rah - Created.                                         CTXWK   
001000* 07/02/26 rah - Added FINSCEN scratch area.                      CTXWK   
001100* 10/02/26 mjk - Added province-break accumulators.               CTXWK   
001200*                                                                 CTXWK   
001300 01  CT-File-Status.                                              CTXWK   
001400    03  CT-Taxpayer-Status   pic xx.                              CTXWK   
001500    03  CT-Analysis-Status   pic xx.                              CTXWK   
001600    03  CT-Report-Status     pic xx.                              CTXWK   
001700    03  filler               pic x(2).                            CTXWK   
001800*                                                                 CTXWK   
001900 01  CT-Switches.                                                 CTXWK   
002000    03  CT-EOF-Switch        pic x         value "N".             CTXWK   
002100        88  CT-EOF-Yes                     value "Y".             CTXWK   
002200        88  CT-EOF-No                      value "N".             CTXWK   
002300    03  CT-First-Rec-Switch  pic x         value "Y".             CTXWK   
002400        88  CT-First-Rec                   value "Y".             CTXWK   
002500    03  CT-Valid-Switch      pic x         value "Y".             CTXWK   
002600        88  CT-Record-Valid                value "Y".             CTXWK   
002700        88  CT-Record-Invalid              value "N".             CTXWK   
002800    03  filler               pic x(3).                            CTXWK   
002900*                                                                 CTXWK   
003000 01  CT-Reject-Reason         pic x(30)     value spaces.         CTXWK   
003100*                                                                 CTXWK   
003200 01  CT-Subscripts.                                               CTXWK   
003300    03  CT-Prov-Ix           pic 99        comp.                  CTXWK   
003400    03  CT-Brk-Ix            pic 99        comp.                  CTXWK   
003500    03  CT-Cat-Ix            pic 99        comp.                  CTXWK   
003600    03  CT-Debt-Ix           pic 99        comp.                  CTXWK   
003700    03  CT-Ret-Ix            pic 99        comp.                  CTXWK   
003800    03  CT-Year-Ix           pic 999       comp.                  CTXWK   
003900    03  filler               pic x(2).                            CTXWK   
004000*                                                                 CTXWK   
004100* Province control-break & grand total accumulators.              CTXWK   
004200*                                                                 CTXWK   
004300 01  CT-Prov-Totals.                                              CTXWK   
004400    03  CT-Prov-Rec-Cnt      pic 9(5)      comp-3  value zero.    CTXWK   
004500    03  CT-Prov-Income-Tot   pic 9(9)v99   comp-3  value zero.    CTXWK   
004600    03  CT-Prov-Deduct-Tot   pic 9(9)v99   comp-3  value zero.    CTXWK   
004700    03  CT-Prov-Net-Tot      pic 9(9)v99   comp-3  value zero.    CTXWK   
004800    03  CT-Prov-Break-Code   pic xx        value spaces.          CTXWK   
004900    03  filler               pic x(4).                            CTXWK   
005000*                                                                 CTXWK   
005100 01  CT-Grand-Totals.                                             CTXWK   
005200    03  CT-Grand-Rec-Cnt     pic 9(6)      comp-3  value zero.    CTXWK   
005300    03  CT-Grand-Reject-Cnt  pic 9(6)      comp-3  value zero.    CTXWK   
005400    03  CT-Grand-Income-Tot  pic 9(10)v99  comp-3  value zero.    CTXWK   
005500    03  CT-Grand-Deduct-Tot  pic 9(10)v99  comp-3  value zero.    CTXWK   
005600    03  CT-Grand-Net-Tot     pic 9(10)v99  comp-3  value zero.    CTXWK   
005700    03  CT-Grand-Avg-Rate    pic 9(3)v99   comp-3  value zero.    CTXWK   
005800    03  filler               pic x(4).                            CTXWK   
005900*                                                                 CTXWK   
006000* Page & line control for the print file.                         CTXWK   
006100*                                                                 CTXWK   
006200 01  CT-Page-Control.                                             CTXWK   
006300    03  CT-Page-Cnt          pic 999       comp     value zero.   CTXWK   
006400    03  CT-Line-Cnt          pic 999       comp     value 99.     CTXWK   
006500    03  CT-Page-Lines        pic 999       comp     value 56.     CTXWK   
006600    03  filler               pic x(2).                            CTXWK   
006700*                                                                 CTXWK   
006800* Per taxpayer calculation area - TAXCALC / PAYPER results.       CTXWK   
006900*                                                                 CTXWK   
007000 01  CT-Calc-Area.                                                CTXWK   
007100    03  CT-Wk-BPA            pic 9(5)v99   comp-3.                CTXWK   
007200    03  CT-Wk-Taxable-Base   pic 9(7)v99   comp-3.                CTXWK   
007300    03  CT-Wk-Fed-Tax        pic 9(7)v99   comp-3.                CTXWK   
007400    03  CT-Wk-Prov-Tax       pic 9(7)v99   comp-3.                CTXWK   
007500    03  CT-Wk-CPP            pic 9(5)v99   comp-3.                CTXWK   
007600    03  CT-Wk-EI             pic 9(5)v99   comp-3.                CTXWK   
007700    03  CT-Wk-Total-Deduct   pic 9(7)v99   comp-3.                CTXWK   
007800    03  CT-Wk-After-Tax      pic 9(7)v99   comp-3.                CTXWK   
007900    03  CT-Wk-Fed-Marg-Rate  pic v9(5)     comp-3.                CTXWK   
008000    03  CT-Wk-Prov-Marg-Rate pic v9(5)     comp-3.                CTXWK   
008100    03  CT-Wk-Eff-Rate       pic 9(3)v99   comp-3.                CTXWK   
008200    03  CT-Wk-Marg-Rate      pic 9(3)v99   comp-3.                CTXWK   
008300    03  CT-Wk-GST-HST        pic 9(7)v99   comp-3.                CTXWK   
008400    03  CT-Wk-Taxable-Spend  pic 9(7)v99   comp-3.                CTXWK   
008500    03  CT-Wk-NonTax-Spend   pic 9(7)v99   comp-3.                CTXWK   
008600    03  CT-Wk-Taxable-Ratio  pic v9(5)     comp-3.                CTXWK   
008700    03  CT-Wk-Cat-Amt        pic 9(7)v99   comp-3  occurs 6.      CTXWK   
008800    03  CT-Wk-Cat-GST        pic 9(7)v99   comp-3  occurs 6.      CTXWK   
008900    03  CT-Wk-Cat-Monthly    pic 9(7)v99   comp-3  occurs 6.      CTXWK   
009000    03  CT-Wk-Cat-Mon-GST    pic 9(7)v99   comp-3  occurs 6.      CTXWK   
009100    03  CT-Wk-Gross-Monthly  pic 9(6)v99   comp-3.                CTXWK   
009200    03  CT-Wk-Gross-Biwkly   pic 9(6)v99   comp-3.                CTXWK   
009300    03  CT-Wk-Gross-Weekly   pic 9(6)v99   comp-3.                CTXWK   
009400    03  CT-Wk-Ded-Monthly    pic 9(6)v99   comp-3.                CTXWK   
009500    03  CT-Wk-Ded-Biwkly     pic 9(6)v99   comp-3.                CTXWK   
009600    03  CT-Wk-Ded-Weekly     pic 9(6)v99   comp-3.                CTXWK   
009700    03  CT-Wk-Net-Monthly    pic 9(6)v99   comp-3.                CTXWK   
009800    03  CT-Wk-Net-Biwkly     pic 9(6)v99   comp-3.                CTXWK   
009900    03  CT-Wk-Net-Weekly     pic 9(6)v99   comp-3.                CTXWK   
010000    03  filler               pic x(6).                            CTXWK   
010100*                                                                 CTXWK   
010200*                                                                 CTXWK   
010300* Generic bracket-walk scratch - loaded from either the federal   CTXWK   
010400*   or provincial table before CA040/CA050 perform the walk.      CTXWK   
010500*                                                                 CTXWK   
010600 01  CT-BW-Area.                                                  CTXWK   
010700    03  CT-BW-Count          pic 9         comp.                  CTXWK   
010900    03  CT-BW-Income         pic 9(7)v99   comp-3.                CTXWK   
011400    03  CT-BW-Tax            pic 9(7)v99   comp-3.                CTXWK   
011600    03  CT-BW-Brk            occurs 7.                            CTXWK   
011700        05  CT-BW-Brk-Lower  pic 9(7)v99   comp-3.                CTXWK   
011800        05  CT-BW-Brk-Upper  pic 9(7)v99   comp-3.                CTXWK   
011900        05  CT-BW-Brk-Rate   pic v9(5)     comp-3.                CTXWK   
012000    03  filler               pic x(4).                            CTXWK   
012100*                                                                 CTXWK   
012200* FINSCEN scratch - home purchase, investment growth, debt        CTXWK   
012300*   savings & retirement.  Only CT-Wk-Invest-30yr-Bal feeds the   CTXWK   
012400*   Analysis-Record - the rest is computed per the business       CTXWK   
012500*   rules but has no column in the output record or report.       CTXWK   
012600*                                                                 CTXWK   
012700 01  CT-Finscen-Area.                                             CTXWK   
012800    03  CT-FS-Down-Payment      pic 9(9)v99  comp-3.              CTXWK   
012900    03  CT-FS-Max-Mortgage      pic 9(9)v99  comp-3.              CTXWK   
013000    03  CT-FS-Starter-Value     pic 9(9)v99  comp-3.              CTXWK   
013100    03  CT-FS-Starter-Payment   pic 9(7)v99  comp-3.              CTXWK   
013200    03  CT-FS-Family-Value      pic 9(9)v99  comp-3.              CTXWK   
013300    03  CT-FS-Family-Payment    pic 9(7)v99  comp-3.              CTXWK   
013400    03  CT-FS-Alt-Monthly       pic 9(7)v99  comp-3.              CTXWK   
013500    03  CT-FS-Debt-Monthly      pic 9(7)v99  comp-3  occurs 4.    CTXWK   
013600    03  CT-FS-Debt-5yr          pic 9(9)v99  comp-3  occurs 4.    CTXWK   
013700    03  CT-FS-Retire-Years      pic s999     comp    occurs 3.    CTXWK   
013800    03  CT-FS-Retire-Conserv    pic 9(9)v99  comp-3  occurs 3.    CTXWK   
013900    03  CT-FS-Retire-Balanced   pic 9(9)v99  comp-3  occurs 3.    CTXWK   
014000    03  CT-FS-Retire-Aggress    pic 9(9)v99  comp-3  occurs 3.    CTXWK   
014100    03  CT-FS-Retire-Monthly    pic 9(7)v99  comp-3.              CTXWK   
014200    03  CT-Wk-Invest-30yr-Bal   pic 9(9)v99  comp-3.              CTXWK   
014300    03  CT-FS-Lost-Wealth       pic 9(9)v99  comp-3.              CTXWK   
014400    03  filler                  pic x(1).                         CTXWK   
014500*                                                                 CTXWK   
014600* Generic 30 year investment-growth scratch, shared by the        CTXWK   
014700*   AN-INVEST-30YR figure & the gross-vs-after-tax comparison.    CTXWK   
014800*                                                                 CTXWK   
014900 01  CT-IG-Area.                                                  CTXWK   
015000    03  CT-IG-Principal      pic 9(9)v99   comp-3.                CTXWK   
015100    03  CT-IG-Contribution   pic 9(9)v99   comp-3.                CTXWK   
015200    03  CT-IG-Rate           pic v9(5)     comp-3.                CTXWK   
015300    03  CT-IG-Years          pic 99        comp.                  CTXWK   
015400    03  CT-IG-Growth-Factor  pic 9(4)v9(9) comp-3.                CTXWK   
015500    03  CT-IG-Value          pic 9(9)v99   comp-3.                CTXWK   
015600    03  CT-IG-Contrib-Total  pic 9(9)v99   comp-3.                CTXWK   
015700    03  CT-IG-Earnings       pic 9(9)v99   comp-3.                CTXWK   
015800    03  filler               pic x(4).                            CTXWK   
015900*                                                                 CTXWK   
016000*******************************************************           CTXWK   
016100* Print line layouts - all REDEFINE the one 132 byte area.        CTXWK   
016200* Only one is moved to CT-Print-Line & written at a time.         CTXWK   
016300*******************************************************           CTXWK   
016400*                                                                 CTXWK   
016500 01  CT-Print-Area            pic x(132)    value spaces.         CTXWK   
016600*                                                                 CTXWK   
016700 01  CT-Title-Line  redefines CT-Print-Area.                      CTXWK   
016800    03  filler               pic x(39).                           CTXWK   
016900    03  CT-TL-Title          pic x(38)     value                  CTXWK   
017000        "CANADIAN TAX ANALYSIS - 2024 TAX YEAR".                  CTXWK   
017100    03  filler               pic x(29).                           CTXWK   
017200    03  CT-TL-Page-Lit       pic x(5)      value "PAGE ".         CTXWK   
017300    03  CT-TL-Page-No        pic zz9.                             CTXWK   
017400    03  filler               pic x(18).                           CTXWK   
017500*                                                                 CTXWK   
017600 01  CT-Column-Head-Line  redefines CT-Print-Area.                CTXWK   
017700    03  CT-CH-ID             pic x(8)      value "ID      ".      CTXWK   
017800    03  filler               pic x(1).                            CTXWK   
017900    03  CT-CH-Name           pic x(6)      value "NAME  ".        CTXWK   
018000    03  filler               pic x(1).                            CTXWK   
018100    03  CT-CH-Prov           pic xx        value "PR".            CTXWK   
018200    03  CT-CH-Emp            pic x(1)      value "E".             CTXWK   
018300    03  filler               pic x(1).                            CTXWK   
018400    03  CT-CH-Income         pic x(13)     value                  CTXWK   
018500        "GROSS INCOME ".                                          CTXWK   
018600    03  filler               pic x(1).                            CTXWK   
018700    03  CT-CH-Fed            pic x(13)     value                  CTXWK   
018800        "FEDERAL TAX  ".                                          CTXWK   
018900    03  filler               pic x(1).                            CTXWK   
019000    03  CT-CH-ProvTax        pic x(13)     value                  CTXWK   
019100        "PROV TAX     ".                                          CTXWK   
019200    03  filler               pic x(1).                            CTXWK   
019300    03  CT-CH-CPP            pic x(7)      value "CPP    ".       CTXWK   
019400    03  filler               pic x(1).                            CTXWK   
019500    03  CT-CH-EI             pic x(7)      value "EI     ".       CTXWK   
019600    03  filler               pic x(1).                            CTXWK   
019700    03  CT-CH-TotDed         pic x(13)     value                  CTXWK   
019800        "TOTAL DEDUCT ".                                          CTXWK   
019900    03  filler               pic x(1).                            CTXWK   
020000    03  CT-CH-AfterTax       pic x(13)     value                  CTXWK   
020100        "AFTER-TAX    ".                                          CTXWK   
020200    03  filler               pic x(1).                            CTXWK   
020300    03  CT-CH-Eff            pic x(6)      value "EFF%  ".        CTXWK   
020400    03  CT-CH-Marg           pic x(6)      value "MRG%  ".        CTXWK   
020500    03  filler               pic x(1).                            CTXWK   
020600    03  CT-CH-GST            pic x(13)     value                  CTXWK   
020700        "GST/HST YEAR ".                                          CTXWK   
020800*                                                                 CTXWK   
020900 01  CT-Detail-Line  redefines CT-Print-Area.                     CTXWK   
021000    03  CT-DL-ID             pic x(8).                            CTXWK   
021100    03  filler               pic x(1).                            CTXWK   
021200    03  CT-DL-Name           pic x(6).                            CTXWK   
021300    03  filler               pic x(1).                            CTXWK   
021400    03  CT-DL-Prov           pic xx.                              CTXWK   
021500    03  CT-DL-Emp            pic x.                               CTXWK   
021600    03  filler               pic x(1).                            CTXWK   
021700    03  CT-DL-Income         pic zz,zzz,zz9.99.                   CTXWK   
021800    03  filler               pic x(1).                            CTXWK   
021900    03  CT-DL-Fed            pic zz,zzz,zz9.99.                   CTXWK   
022000    03  filler               pic x(1).                            CTXWK   
022100    03  CT-DL-ProvTax        pic zz,zzz,zz9.99.                   CTXWK   
022200    03  filler               pic x(1).                            CTXWK   
022300    03  CT-DL-CPP            pic zzz9.99.                         CTXWK   
022400    03  filler               pic x(1).                            CTXWK   
022500    03  CT-DL-EI             pic zzz9.99.                         CTXWK   
022600    03  filler               pic x(1).                            CTXWK   
022700    03  CT-DL-TotDed         pic zz,zzz,zz9.99.                   CTXWK   
022800    03  filler               pic x(1).                            CTXWK   
022900    03  CT-DL-AfterTax       pic zz,zzz,zz9.99.                   CTXWK   
023000    03  filler               pic x(1).                            CTXWK   
023100    03  CT-DL-Eff            pic zz9.99.                          CTXWK   
023200    03  CT-DL-Marg           pic zz9.99.                          CTXWK   
023300    03  filler               pic x(1).                            CTXWK   
023400    03  CT-DL-GST            pic zz,zzz,zz9.99.                   CTXWK   
023500*                                                                 CTXWK   
023600 01  CT-Reject-Line  redefines CT-Print-Area.                     CTXWK   
023700    03  CT-RL-Lit            pic x(9)      value "REJECTED:".     CTXWK   
023800    03  CT-RL-ID             pic x(8).                            CTXWK   
023900    03  filler               pic x(2).                            CTXWK   
024000    03  CT-RL-Reason         pic x(30).                           CTXWK   
024100    03  filler               pic x(83).                           CTXWK   
024200*                                                                 CTXWK   
024300 01  CT-Subtotal-Line  redefines CT-Print-Area.                   CTXWK   
024400    03  filler               pic x(1).                            CTXWK   
024500    03  CT-SL-Prov           pic xx.                              CTXWK   
024600    03  filler               pic x(1).                            CTXWK   
024700    03  CT-SL-Lit            pic x(20)     value                  CTXWK   
024800        "PROVINCE SUBTOTAL - ".                                   CTXWK   
024900    03  CT-SL-Cnt-Lit        pic x(7)      value "COUNT  ".       CTXWK   
025000    03  CT-SL-Cnt            pic zzzz9.                           CTXWK   
025100    03  filler               pic x(2).                            CTXWK   
025200    03  CT-SL-Inc-Lit        pic x(7)      value "INCOME ".       CTXWK   
025300    03  CT-SL-Income         pic zz,zzz,zzz,zz9.99.               CTXWK   
025400    03  filler               pic x(2).                            CTXWK   
025500    03  CT-SL-Ded-Lit        pic x(7)      value "DEDUCT ".       CTXWK   
025600    03  CT-SL-Deduct         pic zz,zzz,zzz,zz9.99.               CTXWK   
025700    03  filler               pic x(2).                            CTXWK   
025800    03  CT-SL-Net-Lit        pic x(7)      value "NET    ".       CTXWK   
025900    03  CT-SL-Net            pic zz,zzz,zzz,zz9.99.               CTXWK   
026000    03  filler               pic x(18).                           CTXWK   
026100*                                                                 CTXWK   
026200 01  CT-Grand-Line  redefines CT-Print-Area.                      CTXWK   
026300    03  CT-GL-Lit            pic x(14)     value                  CTXWK   
026400        "GRAND TOTALS -".                                         CTXWK   
026500    03  CT-GL-Cnt-Lit        pic x(7)      value "COUNT  ".       CTXWK   
026600    03  CT-GL-Cnt            pic zzzzz9.                          CTXWK   
026700    03  filler               pic x(2).                            CTXWK   
026800    03  CT-GL-Inc-Lit        pic x(7)      value "INCOME ".       CTXWK   
026900    03  CT-GL-Income         pic zz,zzz,zzz,zz9.99.               CTXWK   
027000    03  filler               pic x(2).                            CTXWK   
027100    03  CT-GL-Ded-Lit        pic x(7)      value "DEDUCT ".       CTXWK   
027200    03  CT-GL-Deduct         pic zz,zzz,zzz,zz9.99.               CTXWK   
027300    03  filler               pic x(2).                            CTXWK   
027400    03  CT-GL-Net-Lit        pic x(7)      value "NET    ".       CTXWK   
027500    03  CT-GL-Net            pic zz,zzz,zzz,zz9.99.               CTXWK   
027600    03  filler               pic x(2).                            CTXWK   
027700    03  CT-GL-Avg-Lit        pic x(8)      value "AVG EFF ".      CTXWK   
027800    03  CT-GL-Avg-Rate       pic zz9.99.                          CTXWK   
027900    03  filler               pic x(11).                           CTXWK   
028000*                                                                 CTXWK   
