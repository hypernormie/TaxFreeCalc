000100 * Tax analysis print file - line sequential, 132 col image.      SELCTXRP
000200 * 04/02/26 rah - Created.                                        SELCTXRP
000300      select   Print-File    assign to "TAXRPT"                   SELCTXRP
000400               organization  line sequential                      SELCTXRP
000500               file status   is CT-Report-Status.                 SELCTXRP
000600 *                                                                SELCTXRP
