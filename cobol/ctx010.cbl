000100****************************************************************    CTX010
000200*                                                                   CTX010
000300*           CANADIAN TAX TRANSPARENCY ANALYSIS BATCH                CTX010
000400*        Computes federal & provincial income tax, CPP/EI,          CTX010
000500*        GST/HST consumption impact, pay period net figures         CTX010
000600*        and investment/retirement scenarios, for a batch of        CTX010
000700*        taxpayer profiles.  Produces the Analysis file and         CTX010
000800*        the columnar Tax Analysis report, broken by province.      CTX010
000900*                                                                   CTX010
001000****************************************************************    CTX010
001100*                                                                   CTX010
001200identification          division.                                   CTX010
001300*                                                                   CTX010
001400program-id.             CTX010.                                     CTX010
001500*                                                                   CTX010
001600author.                 R. A. Halloran.                             CTX010
001700*                                                                   CTX010
001800installation.           Dominion Data Services Ltd.                 CTX010
001900*                                                                   CTX010
002000date-written.           02/14/89.                                   CTX010
002100*                                                                   CTX010
002200date-compiled.                                                      CTX010
002300*                                                                   CTX010
002400security.               Confidential - internal use only.           CTX010
002500*                       Not to be copied outside Dominion Data      CTX010
002600*                       Services Ltd without Ops Manager sign-off.  CTX010
002700*                                                                   CTX010
002800*----------------------------------------------------------------   CTX010
002900* Change Log.                                                       CTX010
003000*----------------------------------------------------------------   CTX010
003100* 02/14/89 rah - 1.00 Created.  Federal & provincial bracket        CTX010
003200*                     walk, CPP & UIC deductions, basic report.     CTX010
003300* 09/03/89 rah - 1.01 Added basic personal amount phase-out to      CTX010
003400*                     the federal bracket walk.                     CTX010
003500* 01/11/91 ews - 1.10 GST introduced nationally 01/01/91 - added    CTX010
003600*                     CONSTAX consumption tax section and the       CTX010
003700*                     six-category spending split.                  CTX010
003800* 04/22/92 ews - 1.11 Corrected taxable/non-taxable spending        CTX010
003900*                     ratio - was using gross income not net.       CTX010
004000* 06/30/94 djl - 1.20 Added PAYPER bi-weekly & weekly net pay       CTX010
004100*                     period splits at Payroll Svcs request.        CTX010
004200* 11/02/95 djl - 1.21 Province subtotal control break added to      CTX010
004300*                     the printed report (job PR-114).              CTX010
004400* 09/17/97 ews - 1.22 NS/NB/NL harmonized to HST - GST/HST rate     CTX010
004500*                     table now keyed by province, not a single     CTX010
004600*                     national rate.                                CTX010
004700* 08/19/98 mjk - 1.30 Y2K remediation - DATE-COMPILED and all       CTX010
004800*                     working date fields reviewed, no 2-digit      CTX010
004900*                     year arithmetic found in this program.        CTX010
005000* 02/02/99 mjk - 1.31 Y2K sign-off retest - re-ran full province    CTX010
005100*                     test deck, no anomalies at year rollover.     CTX010
005200* 03/14/01 djl - 1.40 Added FINSCEN home purchase, investment       CTX010
005300*                     growth, debt savings & retirement value       CTX010
005400*                     scenarios per Product Dev request PD-0231     CTX010
005500*                     - figures held in working storage, only       CTX010
005600*                     the 30 year balanced value is carried to      CTX010
005700*                     the Analysis file.                            CTX010
005800* 07/11/03 ews - 1.41 CPP self-employed contribution now double     CTX010
005900*                     rate per CRA change - was flat single rate.   CTX010
006000* 05/30/07 ews - 1.42 Effective & marginal rate computation moved   CTX010
006100*                     to its own paragraph, CA070, off CA040/50.    CTX010
006200* 10/04/10 ksp - 1.50 ON and BC harmonized to HST effective         CTX010
006300*                     07/01/10 - GST/HST rate table updated.        CTX010
006400* 03/19/16 ksp - 1.51 Added investment growth & retirement value    CTX010
006500*                     formulas as shared utilities (ZZ820/830).     CTX010
006600* 02/04/26 rah - 1.70 Rebuilt for the 2024 tax year per new         CTX010
006700*                     federal & provincial bracket tables -         CTX010
006800*                     Provincial Affairs request TX-01.  Added      CTX010
006900*                     GST/HST per-province rate and the six-        CTX010
007000*                     category CONSTAX spending split refresh.      CTX010
007100* 06/02/26 mjk - 1.71 Added FINSCEN retirement age table and        CTX010
007200*                     CA097-CALC-RETIREMENT.                        CTX010
007300* 11/02/26 mjk - 1.72 Split CA060 into CA062/CA064 - a statement    CTX010
007400*                     after a nested IF with no END-IF was          CTX010
007500*                     landing inside the wrong scope.  Every        CTX010
007600*                     statement in both new paragraphs now ends     CTX010
007700*                     with its own period.                          CTX010
007800* 12/02/26 rah - 1.73 Bracket/rate/category tables rebuilt as       CTX010
007900*                     REDEFINES of literal fillers in CTXFED,       CTX010
008000*                     CTXPRV and CTXPRM - no runtime table load     CTX010
008100*                     paragraph needed any longer.                  CTX010
008200* 19/02/26 rah - 1.80 QA finding TX-118 - CA070 effective rate      CTX010
008300*                     was federal+provincial only, CPP/EI left      CTX010
008400*                     out of the numerator.  Now uses total         CTX010
008500*                     deductions throughout - rates, FINSCEN and    CTX010
008600*                     PAYPER all key off CT-Wk-Total-Deduct.        CTX010
008700* 19/02/26 djl - 1.81 ZZ805 marginal rate now looks up BOTH the     CTX010
008800*                     federal and provincial bracket tables and     CTX010
008900*                     sums & scales the two, per TAXCALC spec -     CTX010
009000*                     was federal only, and left as a fraction.     CTX010
009100* 20/02/26 djl - 1.82 FINSCEN home purchase/debt/retirement         CTX010
009200*                     scenarios rewritten against CTXWK's real      CTX010
009300*                     CT-Finscen-Area & CT-IG-Area fields - the     CTX010
009400*                     prior draft referenced scratch names that     CTX010
009500*                     were never declared.  Investment growth is    CTX010
009600*                     now a proper contribution-based compound      CTX010
009700*                     calc (ZZ820), not a lump sum.                 CTX010
009800*                                                                   CTX010
009900environment             division.                                   CTX010
010000*                                                                   CTX010
010100configuration           section.                                    CTX010
010200*                                                                   CTX010
010300source-computer.        IBM-370.                                    CTX010
010400object-computer.        IBM-370.                                    CTX010
010500*                                                                   CTX010
010600special-names.          c01 is TOP-OF-FORM                          CTX010
010700class CT-VALID-EMP-TYPE is "E" "S" "C".                             CTX010
010900*                                                                   CTX010
011000input-output            section.                                    CTX010
011100*                                                                   CTX010
011200file-control.                                                       CTX010
011300copy "selctxtp.cob".                                                CTX010
011400copy "selctxan.cob".                                                CTX010
011500copy "selctxrp.cob".                                                CTX010
011600*                                                                   CTX010
011700data                    division.                                   CTX010
011800*                                                                   CTX010
011900file                    section.                                    CTX010
012000*                                                                   CTX010
012100copy "fdctxtp.cob".                                                 CTX010
012200copy "fdctxan.cob".                                                 CTX010
012300copy "fdctxrp.cob".                                                 CTX010
012400*                                                                   CTX010
012500working-storage         section.                                    CTX010
012600*                                                                   CTX010
01270077  CT-Prog-Name             pic x(17)                              CTX010
012800value "ctx010 (1.82.00)".                                           CTX010
01290077  CT-Prog-Status           pic x(2)  value "00".                  CTX010
013000*                                                                   CTX010
013100copy "ctxfed.cob".                                                  CTX010
013200copy "ctxprv.cob".                                                  CTX010
013300copy "ctxprm.cob".                                                  CTX010
013400copy "ctxwk.cob".                                                   CTX010
013500*                                                                   CTX010
013600procedure               division.                                   CTX010
013700*                                                                   CTX010
013800*----------------------------------------------------------------   CTX010
013900* CA000-MAIN-LINE  -  batch flow steps 1, 2 & 5.                    CTX010
014000*----------------------------------------------------------------   CTX010
014100ca000-main-line.                                                    CTX010
014200perform ca005-init-totals thru ca005-exit.                          CTX010
014300perform ca010-open-files  thru ca010-exit.                          CTX010
014400perform ca020-read-taxpayer thru ca020-exit.                        CTX010
014500perform ca200-process-record thru ca200-exit                        CTX010
014600until CT-EOF-Yes.                                                   CTX010
014700perform ca130-province-break thru ca130-exit.                       CTX010
014800perform ca140-grand-totals thru ca140-exit.                         CTX010
014900perform ca900-close-files thru ca900-exit.                          CTX010
015000stop run.                                                           CTX010
015100*                                                                   CTX010
015200ca005-init-totals.                                                  CTX010
015300move zero  to CT-Grand-Rec-Cnt.                                     CTX010
015400move zero  to CT-Grand-Reject-Cnt.                                  CTX010
015500move zero  to CT-Grand-Income-Tot.                                  CTX010
015600move zero  to CT-Grand-Deduct-Tot.                                  CTX010
015700move zero  to CT-Grand-Net-Tot.                                     CTX010
015800move zero  to CT-Grand-Avg-Rate.                                    CTX010
015900perform ca006-init-province-totals thru ca006-exit.                 CTX010
016000move "N"   to CT-EOF-Switch.                                        CTX010
016100move "Y"   to CT-First-Rec-Switch.                                  CTX010
016200move 1     to CT-Line-Cnt.                                          CTX010
016300move 99    to CT-Page-Cnt.                                          CTX010
016400ca005-exit.                                                         CTX010
016500exit.                                                               CTX010
016600*                                                                   CTX010
016700ca006-init-province-totals.                                         CTX010
016800move spaces to CT-Prov-Break-Code.                                  CTX010
016900move zero   to CT-Prov-Rec-Cnt.                                     CTX010
017000move zero   to CT-Prov-Income-Tot.                                  CTX010
017100move zero   to CT-Prov-Deduct-Tot.                                  CTX010
017200move zero   to CT-Prov-Net-Tot.                                     CTX010
017300ca006-exit.                                                         CTX010
017400exit.                                                               CTX010
017500*                                                                   CTX010
017600ca010-open-files.                                                   CTX010
017700open input  Taxpayer-File.                                          CTX010
017800open output Analysis-File.                                          CTX010
017900open output Print-File.                                             CTX010
018000if CT-Taxpayer-Status not = "00"                                    CTX010
018100display CT-Prog-Name " - TAXPYR OPEN ERROR "                        CTX010
018200CT-Taxpayer-Status                                                  CTX010
018300move "99" to CT-Prog-Status                                         CTX010
018400move "Y" to CT-EOF-Switch                                           CTX010
018500end-if.                                                             CTX010
018600ca010-exit.                                                         CTX010
018700exit.                                                               CTX010
018800*                                                                   CTX010
018900ca020-read-taxpayer.                                                CTX010
019000read Taxpayer-File                                                  CTX010
019100at end                                                              CTX010
019200move "Y" to CT-EOF-Switch                                           CTX010
019300go to ca020-exit                                                    CTX010
019400end-read.                                                           CTX010
019500move "N" to CT-First-Rec-Switch.                                    CTX010
019600ca020-exit.                                                         CTX010
019700exit.                                                               CTX010
019800*                                                                   CTX010
019900*----------------------------------------------------------------   CTX010
020000* CA200-PROCESS-RECORD  -  per-record dispatcher.                   CTX010
020100*----------------------------------------------------------------   CTX010
020200ca200-process-record.                                               CTX010
020300perform ca030-validate-taxpayer thru ca030-exit.                    CTX010
020400if CT-Record-Invalid                                                CTX010
020500perform ca035-reject-record thru ca035-exit                         CTX010
020600else                                                                CTX010
020700perform ca115-check-province-break thru ca115-exit                  CTX010
020800perform ca040-calc-federal-tax thru ca040-exit                      CTX010
020900perform ca050-calc-provincial-tax thru ca050-exit                   CTX010
021000perform ca060-calc-cpp-ei thru ca060-exit                           CTX010
021100perform ca070-calc-rates thru ca070-exit                            CTX010
021200perform ca080-calc-consumption-tax thru ca080-exit                  CTX010
021300perform ca090-calc-pay-periods thru ca090-exit                      CTX010
021400perform ca095-calc-finscen thru ca095-exit                          CTX010
021500perform ca110-write-analysis-record thru ca110-exit                 CTX010
021600perform ca125-print-headings thru ca125-exit                        CTX010
021700perform ca120-write-detail-line thru ca120-exit                     CTX010
021800perform ca128-accumulate-totals thru ca128-exit                     CTX010
021900end-if.                                                             CTX010
022000perform ca020-read-taxpayer thru ca020-exit.                        CTX010
022100ca200-exit.                                                         CTX010
022200exit.                                                               CTX010
022300*                                                                   CTX010
022400*----------------------------------------------------------------   CTX010
022500* CA030-VALIDATE-TAXPAYER  -  batch flow 2a.  Bails out via         CTX010
022600*     GO TO on the first bad field found - no point testing the     CTX010
022700*     rest once the record is already rejected.                     CTX010
022800*----------------------------------------------------------------   CTX010
022900ca030-validate-taxpayer.                                            CTX010
023000move "Y" to CT-Valid-Switch.                                        CTX010
023100move spaces to CT-Reject-Reason.                                    CTX010
023200perform ca032-clear-calc-area thru ca032-exit.                      CTX010
023300perform zz810-find-province thru zz810-exit.                        CTX010
023400if CT-Prov-Ix = zero                                                CTX010
023500move "N" to CT-Valid-Switch                                         CTX010
023600move "INVALID PROVINCE CODE" to CT-Reject-Reason                    CTX010
023700go to ca030-exit                                                    CTX010
023800end-if.                                                             CTX010
023900if TP-Employ-Type not CT-VALID-EMP-TYPE                             CTX010
024000move "N" to CT-Valid-Switch                                         CTX010
024100move "INVALID EMPLOYMENT TYPE" to CT-Reject-Reason                  CTX010
024200go to ca030-exit                                                    CTX010
024300end-if.                                                             CTX010
024900ca030-exit.                                                         CTX010
025000exit.                                                               CTX010
025100*                                                                   CTX010
025200ca032-clear-calc-area.                                              CTX010
025300move zero to CT-Wk-Fed-Tax.                                         CTX010
025400move zero to CT-Wk-Prov-Tax.                                        CTX010
025500move zero to CT-Wk-CPP.                                             CTX010
025600move zero to CT-Wk-EI.                                              CTX010
025700move zero to CT-Wk-Total-Deduct.                                    CTX010
025800move zero to CT-Wk-After-Tax.                                       CTX010
025900move zero to CT-Wk-GST-HST.                                         CTX010
026000move zero to CT-Wk-Eff-Rate.                                        CTX010
026100move zero to CT-Wk-Marg-Rate.                                       CTX010
026200move zero to CT-Wk-Fed-Marg-Rate.                                   CTX010
026300move zero to CT-Wk-Prov-Marg-Rate.                                  CTX010
026400ca032-exit.                                                         CTX010
026500exit.                                                               CTX010
026600*                                                                   CTX010
026700ca035-reject-record.                                                CTX010
026800add 1 to CT-Grand-Reject-Cnt.                                       CTX010
026900perform ca125-print-headings thru ca125-exit.                       CTX010
027000perform ca121-write-reject-line thru ca121-exit.                    CTX010
027100ca035-exit.                                                         CTX010
027200exit.                                                               CTX010
027300*                                                                   CTX010
027400*----------------------------------------------------------------   CTX010
027500* CA040-CALC-FEDERAL-TAX  -  TAXCALC federal tax.  BPA reduces the  CTX010
027600*     taxable base BEFORE the bracket walk, per TX-131 - the base   CTX010
027700*     starts at zero, it is not a flat credit off the tax.          CTX010
027800*----------------------------------------------------------------   CTX010
027900ca040-calc-federal-tax.                                             CTX010
028000perform zz815-load-fed-brackets thru zz815-exit.                    CTX010
028100perform ca042-apply-bpa thru ca042-exit.                            CTX010
028200compute CT-Wk-Taxable-Base = TP-Income - CT-Wk-BPA.                 CTX010
028300if CT-Wk-Taxable-Base < zero                                        CTX010
028400move zero to CT-Wk-Taxable-Base                                     CTX010
028500end-if.                                                             CTX010
028600move CT-Wk-Taxable-Base to CT-BW-Income.                            CTX010
028700perform zz800-bracket-walk thru zz800-exit.                         CTX010
028800move CT-BW-Tax to CT-Wk-Fed-Tax.                                    CTX010
028900ca040-exit.                                                         CTX010
029000exit.                                                               CTX010
029100*                                                                   CTX010
029200ca042-apply-bpa.                                                    CTX010
029300if TP-Income not > CT-BPA-Thresh-Lo                                 CTX010
029400move CT-BPA-Max to CT-Wk-BPA                                        CTX010
029500else                                                                CTX010
029600if TP-Income not < CT-BPA-Thresh-Hi                                 CTX010
029700move CT-BPA-Min to CT-Wk-BPA                                        CTX010
029800else                                                                CTX010
029900compute CT-Wk-BPA rounded =                                         CTX010
030000CT-BPA-Max -                                                        CTX010
030100((TP-Income - CT-BPA-Thresh-Lo) /                                   CTX010
030200(CT-BPA-Thresh-Hi - CT-BPA-Thresh-Lo) *                             CTX010
030300(CT-BPA-Max - CT-BPA-Min))                                          CTX010
030400end-if                                                              CTX010
030500end-if.                                                             CTX010
030600ca042-exit.                                                         CTX010
030700exit.                                                               CTX010
030800*                                                                   CTX010
030900*----------------------------------------------------------------   CTX010
031000* CA050-CALC-PROVINCIAL-TAX  -  TAXCALC provincial tax.             CTX010
031100*----------------------------------------------------------------   CTX010
031200ca050-calc-provincial-tax.                                          CTX010
031300perform zz816-load-prov-brackets thru zz816-exit.                   CTX010
031400move TP-Income to CT-BW-Income.                                     CTX010
031500perform zz800-bracket-walk thru zz800-exit.                         CTX010
031600move CT-BW-Tax to CT-Wk-Prov-Tax.                                   CTX010
031700ca050-exit.                                                         CTX010
031800exit.                                                               CTX010
031900*                                                                   CTX010
032000*----------------------------------------------------------------   CTX010
032100* CA060-CALC-CPP-EI  -  TAXCALC CPP/EI, dispatch on employ type.    CTX010
032200*     See change log 1.72 - split to fix dangling-IF scope bug.     CTX010
032300*----------------------------------------------------------------   CTX010
032400ca060-calc-cpp-ei.                                                  CTX010
032500if TP-Employ-Type = "S"                                             CTX010
032600perform ca062-calc-cpp-self thru ca062-exit                         CTX010
032700else                                                                CTX010
032800perform ca064-calc-cpp-ei-reg thru ca064-exit                       CTX010
032900end-if.                                                             CTX010
033000ca060-exit.                                                         CTX010
033100exit.                                                               CTX010
033200*                                                                   CTX010
033300ca062-calc-cpp-self.                                                CTX010
033400compute CT-Wk-CPP rounded =                                         CTX010
033500TP-Income * CT-CPP-SE-Rate.                                         CTX010
033600if CT-Wk-CPP > CT-CPP-SE-Max                                        CTX010
033700move CT-CPP-SE-Max to CT-Wk-CPP.                                    CTX010
033800move zero to CT-Wk-EI.                                              CTX010
033900ca062-exit.                                                         CTX010
034000exit.                                                               CTX010
034100*                                                                   CTX010
034200ca064-calc-cpp-ei-reg.                                              CTX010
034300compute CT-Wk-CPP rounded =                                         CTX010
034400TP-Income * CT-CPP-Rate.                                            CTX010
034500if CT-Wk-CPP > CT-CPP-Max                                           CTX010
034600move CT-CPP-Max to CT-Wk-CPP.                                       CTX010
034700compute CT-Wk-EI rounded =                                          CTX010
034800TP-Income * CT-EI-Rate.                                             CTX010
034900if CT-Wk-EI > CT-EI-Max                                             CTX010
035000move CT-EI-Max to CT-Wk-EI.                                         CTX010
035100ca064-exit.                                                         CTX010
035200exit.                                                               CTX010
035300*                                                                   CTX010
035400*----------------------------------------------------------------   CTX010
035500* CA070-CALC-RATES  -  TAXCALC total deductions, after-tax          CTX010
035600*     income, effective & marginal rate.  QA finding TX-118 -       CTX010
035700*     effective rate numerator is total deductions (federal,        CTX010
035800*     provincial, CPP & EI), not tax alone.                         CTX010
035900*----------------------------------------------------------------   CTX010
036000ca070-calc-rates.                                                   CTX010
036100compute CT-Wk-Total-Deduct =                                        CTX010
036200CT-Wk-Fed-Tax + CT-Wk-Prov-Tax + CT-Wk-CPP + CT-Wk-EI.              CTX010
036300compute CT-Wk-After-Tax =                                           CTX010
036400TP-Income - CT-Wk-Total-Deduct.                                     CTX010
036500if TP-Income > zero                                                 CTX010
036600compute CT-Wk-Eff-Rate rounded =                                    CTX010
036700CT-Wk-Total-Deduct / TP-Income * 100                                CTX010
036800end-if.                                                             CTX010
036900perform zz805-marginal-rate thru zz805-exit.                        CTX010
037000ca070-exit.                                                         CTX010
037100exit.                                                               CTX010
037200*                                                                   CTX010
037300*----------------------------------------------------------------   CTX010
037400* CA080-CALC-CONSUMPTION-TAX  -  CONSTAX consumption tax on         CTX010
037500*     after-tax income.  Populates the yearly & monthly amount      CTX010
037600*     and GST tables for all six categories.                        CTX010
037700*----------------------------------------------------------------   CTX010
037800ca080-calc-consumption-tax.                                         CTX010
037900move zero to CT-Wk-GST-HST.                                         CTX010
038000move zero to CT-Wk-Taxable-Spend.                                   CTX010
038100move zero to CT-Wk-NonTax-Spend.                                    CTX010
038200perform ca082-split-category thru ca082-exit                        CTX010
038300varying CT-Cat-Ix from 1 by 1                                       CTX010
038400until CT-Cat-Ix > 6.                                                CTX010
038500if CT-Wk-Taxable-Spend + CT-Wk-NonTax-Spend > zero                  CTX010
038600compute CT-Wk-Taxable-Ratio rounded =                               CTX010
038700CT-Wk-Taxable-Spend /                                               CTX010
038800(CT-Wk-Taxable-Spend + CT-Wk-NonTax-Spend)                          CTX010
038900else                                                                CTX010
039000move zero to CT-Wk-Taxable-Ratio                                    CTX010
039100end-if.                                                             CTX010
039200ca080-exit.                                                         CTX010
039300exit.                                                               CTX010
039400*                                                                   CTX010
039500ca082-split-category.                                               CTX010
039600compute CT-Wk-Cat-Amt (CT-Cat-Ix) rounded =                         CTX010
039700CT-Wk-After-Tax * CT-Spend-Cat-Pct (CT-Cat-Ix).                     CTX010
039800compute CT-Wk-Cat-Monthly (CT-Cat-Ix) rounded =                     CTX010
039900CT-Wk-Cat-Amt (CT-Cat-Ix) / CT-Div-Monthly.                         CTX010
040000move zero to CT-Wk-Cat-GST (CT-Cat-Ix).                             CTX010
040100move zero to CT-Wk-Cat-Mon-GST (CT-Cat-Ix).                         CTX010
040200if CT-Spend-Cat-Taxable (CT-Cat-Ix) = "Y"                           CTX010
040300compute CT-Wk-Cat-GST (CT-Cat-Ix) rounded =                         CTX010
040400CT-Wk-Cat-Amt (CT-Cat-Ix) * CT-Prov-GST-Rate                        CTX010
040500(CT-Prov-Ix)                                                        CTX010
040600compute CT-Wk-Cat-Mon-GST (CT-Cat-Ix) rounded =                     CTX010
040700CT-Wk-Cat-GST (CT-Cat-Ix) / CT-Div-Monthly                          CTX010
040800add CT-Wk-Cat-GST (CT-Cat-Ix) to CT-Wk-GST-HST                      CTX010
040900add CT-Wk-Cat-Amt (CT-Cat-Ix) to CT-Wk-Taxable-Spend                CTX010
041000else                                                                CTX010
041100add CT-Wk-Cat-Amt (CT-Cat-Ix) to CT-Wk-NonTax-Spend                 CTX010
041200end-if.                                                             CTX010
041300ca082-exit.                                                         CTX010
041400exit.                                                               CTX010
041500*                                                                   CTX010
041600*----------------------------------------------------------------   CTX010
041700* CA090-CALC-PAY-PERIODS  -  PAYPER gross, deduction & net pay      CTX010
041800*     period splits, monthly/biweekly/weekly.                       CTX010
041900*----------------------------------------------------------------   CTX010
042000ca090-calc-pay-periods.                                             CTX010
042100compute CT-Wk-Gross-Monthly rounded =                               CTX010
042200TP-Income / CT-Div-Monthly.                                         CTX010
042300compute CT-Wk-Gross-Biwkly rounded =                                CTX010
042400TP-Income / CT-Div-Biweekly.                                        CTX010
042500compute CT-Wk-Gross-Weekly rounded =                                CTX010
042600TP-Income / CT-Div-Weekly.                                          CTX010
042700compute CT-Wk-Ded-Monthly rounded =                                 CTX010
042800CT-Wk-Total-Deduct / CT-Div-Monthly.                                CTX010
042900compute CT-Wk-Ded-Biwkly rounded =                                  CTX010
043000CT-Wk-Total-Deduct / CT-Div-Biweekly.                               CTX010
043100compute CT-Wk-Ded-Weekly rounded =                                  CTX010
043200CT-Wk-Total-Deduct / CT-Div-Weekly.                                 CTX010
043300compute CT-Wk-Net-Monthly rounded =                                 CTX010
043400CT-Wk-After-Tax / CT-Div-Monthly.                                   CTX010
043500compute CT-Wk-Net-Biwkly rounded =                                  CTX010
043600CT-Wk-After-Tax / CT-Div-Biweekly.                                  CTX010
043700compute CT-Wk-Net-Weekly rounded =                                  CTX010
043800CT-Wk-After-Tax / CT-Div-Weekly.                                    CTX010
043900ca090-exit.                                                         CTX010
044000exit.                                                               CTX010
044100*                                                                   CTX010
044200*----------------------------------------------------------------   CTX010
044300* CA095-CALC-FINSCEN  -  home purchase / 30 year investment /       CTX010
044400*     alternate use / debt savings / retirement scenarios, all      CTX010
044500*     keyed off total deductions per QA finding TX-118.  Only       CTX010
044600*     the 30 year balanced investment value and the lost-wealth     CTX010
044700*     comparison are carried forward - the rest stays in            CTX010
044800*     CT-Finscen-Area per change log 1.40.                          CTX010
044900*----------------------------------------------------------------   CTX010
045000ca095-calc-finscen.                                                 CTX010
045100perform ca091-calc-home-purchase thru ca091-exit.                   CTX010
045200compute CT-FS-Alt-Monthly rounded =                                 CTX010
045300CT-Wk-Total-Deduct / CT-Div-Monthly.                                CTX010
045400compute CT-FS-Retire-Monthly rounded =                              CTX010
045500CT-Wk-Total-Deduct / CT-Retire-Withdraw-Div.                        CTX010
045600perform ca096-calc-debt-savings thru ca096-exit                     CTX010
045700varying CT-Debt-Ix from 1 by 1                                      CTX010
045800until CT-Debt-Ix > 4.                                               CTX010
045900perform ca097-calc-retirement thru ca097-exit                       CTX010
046000varying CT-Ret-Ix from 1 by 1                                       CTX010
046100until CT-Ret-Ix > 3.                                                CTX010
046200perform ca098-calc-invest-30yr thru ca098-exit.                     CTX010
046300perform ca099-calc-lost-wealth thru ca099-exit.                     CTX010
046400ca095-exit.                                                         CTX010
046500exit.                                                               CTX010
046600*                                                                   CTX010
046700ca091-calc-home-purchase.                                           CTX010
046800move CT-Wk-Total-Deduct to CT-FS-Down-Payment.                      CTX010
046900compute CT-FS-Max-Mortgage =                                        CTX010
047000CT-Wk-Total-Deduct * 4.                                             CTX010
047100compute CT-FS-Starter-Value =                                       CTX010
047200CT-FS-Down-Payment + (CT-FS-Max-Mortgage * .8).                     CTX010
047300compute CT-FS-Starter-Payment rounded =                             CTX010
047400((CT-FS-Max-Mortgage * .8) * .06) / 12.                             CTX010
047500compute CT-FS-Family-Value =                                        CTX010
047600CT-FS-Down-Payment + CT-FS-Max-Mortgage.                            CTX010
047700compute CT-FS-Family-Payment rounded =                              CTX010
047800(CT-FS-Max-Mortgage * .06) / 12.                                    CTX010
047900ca091-exit.                                                         CTX010
048000exit.                                                               CTX010
048100*                                                                   CTX010
048200ca096-calc-debt-savings.                                            CTX010
048300compute CT-FS-Debt-Monthly (CT-Debt-Ix) rounded =                   CTX010
048400(CT-Wk-Total-Deduct * CT-Debt-Type-Rate (CT-Debt-Ix)) /             CTX010
04850012.                                                                 CTX010
048600compute CT-FS-Debt-5yr (CT-Debt-Ix) rounded =                       CTX010
048700CT-FS-Debt-Monthly (CT-Debt-Ix) * 60.                               CTX010
048800ca096-exit.                                                         CTX010
048900exit.                                                               CTX010
049000*                                                                   CTX010
049100ca097-calc-retirement.                                              CTX010
049200compute CT-FS-Retire-Years (CT-Ret-Ix) =                            CTX010
049300CT-Retire-Age (CT-Ret-Ix) - CT-Retire-Current-Age.                  CTX010
049400if CT-FS-Retire-Years (CT-Ret-Ix) > zero                            CTX010
049500compute CT-FS-Retire-Conserv (CT-Ret-Ix) rounded =                  CTX010
049600CT-Wk-Total-Deduct *                                                CTX010
049700((1 + CT-Invest-Return-Rate (1)) **                                 CTX010
049800CT-FS-Retire-Years (CT-Ret-Ix))                                     CTX010
049900compute CT-FS-Retire-Balanced (CT-Ret-Ix) rounded =                 CTX010
050000CT-Wk-Total-Deduct *                                                CTX010
050100((1 + CT-Invest-Return-Rate (2)) **                                 CTX010
050200CT-FS-Retire-Years (CT-Ret-Ix))                                     CTX010
050300compute CT-FS-Retire-Aggress (CT-Ret-Ix) rounded =                  CTX010
050400CT-Wk-Total-Deduct *                                                CTX010
050500((1 + CT-Invest-Return-Rate (3)) **                                 CTX010
050600CT-FS-Retire-Years (CT-Ret-Ix))                                     CTX010
050700else                                                                CTX010
050800move zero to CT-FS-Retire-Conserv (CT-Ret-Ix)                       CTX010
050900move zero to CT-FS-Retire-Balanced (CT-Ret-Ix)                      CTX010
051000move zero to CT-FS-Retire-Aggress (CT-Ret-Ix)                       CTX010
051100end-if.                                                             CTX010
051200ca097-exit.                                                         CTX010
051300exit.                                                               CTX010
051400*                                                                   CTX010
051500*----------------------------------------------------------------   CTX010
051600* CA098-CALC-INVEST-30YR  -  balanced 30 year growth, annual        CTX010
051700*     contribution equal to total deductions - the figure           CTX010
051800*     carried to the Analysis file.  Uses ZZ820, a contribution-    CTX010
051900*     based compound calc, not a lump sum.                          CTX010
052000*----------------------------------------------------------------   CTX010
052100ca098-calc-invest-30yr.                                             CTX010
052200move CT-Wk-Total-Deduct        to CT-IG-Principal.                  CTX010
052300move CT-Wk-Total-Deduct        to CT-IG-Contribution.               CTX010
052400move CT-Invest-Return-Rate (2) to CT-IG-Rate.                       CTX010
052500move 30                        to CT-IG-Years.                      CTX010
052600perform zz820-investment-growth thru zz820-exit.                    CTX010
052700move CT-IG-Value to CT-Wk-Invest-30yr-Bal.                          CTX010
052800ca098-exit.                                                         CTX010
052900exit.                                                               CTX010
053000*                                                                   CTX010
053100*----------------------------------------------------------------   CTX010
053200* CA099-CALC-LOST-WEALTH  -  balanced year-30 value run twice,      CTX010
053300*     once on gross income, once on after-tax income - the          CTX010
053400*     difference is the wealth lost growing taxed-away dollars.     CTX010
053500*----------------------------------------------------------------   CTX010
053600ca099-calc-lost-wealth.                                             CTX010
053700move TP-Income                 to CT-IG-Principal.                  CTX010
053800move TP-Income                 to CT-IG-Contribution.               CTX010
053900move CT-Invest-Return-Rate (2) to CT-IG-Rate.                       CTX010
054000move 30                        to CT-IG-Years.                      CTX010
054100perform zz820-investment-growth thru zz820-exit.                    CTX010
054200move CT-IG-Value                to CT-FS-Lost-Wealth.               CTX010
054300move CT-Wk-After-Tax            to CT-IG-Principal.                 CTX010
054400move CT-Wk-After-Tax            to CT-IG-Contribution.              CTX010
054500perform zz820-investment-growth thru zz820-exit.                    CTX010
054600subtract CT-IG-Value from CT-FS-Lost-Wealth.                        CTX010
054700if CT-FS-Lost-Wealth < zero                                         CTX010
054800move zero to CT-FS-Lost-Wealth                                      CTX010
054900end-if.                                                             CTX010
055000ca099-exit.                                                         CTX010
055100exit.                                                               CTX010
055200*                                                                   CTX010
055300*----------------------------------------------------------------   CTX010
055400* CA110-WRITE-ANALYSIS-RECORD  -  batch flow 2j.                    CTX010
055500*----------------------------------------------------------------   CTX010
055600ca110-write-analysis-record.                                        CTX010
055700move TP-ID                to AN-ID.                                 CTX010
055800move CT-Wk-Fed-Tax        to AN-Fed-Tax.                            CTX010
055900move CT-Wk-Prov-Tax       to AN-Prov-Tax.                           CTX010
056000move CT-Wk-CPP            to AN-CPP.                                CTX010
056100move CT-Wk-EI             to AN-EI.                                 CTX010
056200move CT-Wk-Total-Deduct   to AN-Total-Deduct.                       CTX010
056300move CT-Wk-After-Tax      to AN-After-Tax.                          CTX010
056400move CT-Wk-Eff-Rate       to AN-Eff-Rate.                           CTX010
056500move CT-Wk-Marg-Rate      to AN-Marg-Rate.                          CTX010
056600move CT-Wk-GST-HST        to AN-GST-HST.                            CTX010
056700move CT-Wk-Net-Monthly    to AN-Monthly-Net.                        CTX010
056800move CT-Wk-Net-Biwkly     to AN-Biweekly-Net.                       CTX010
056900move CT-Wk-Net-Weekly     to AN-Weekly-Net.                         CTX010
057000move CT-Wk-Invest-30yr-Bal to AN-Invest-30yr.                       CTX010
057100write Analysis-File from CT-Analysis-Record.                        CTX010
057200ca110-exit.                                                         CTX010
057300exit.                                                               CTX010
057400*                                                                   CTX010
057500*----------------------------------------------------------------   CTX010
057600* CA115/CA130 - REPORT province subtotal control break.             CTX010
057700*----------------------------------------------------------------   CTX010
057800ca115-check-province-break.                                         CTX010
057900if CT-Prov-Break-Code not = spaces                                  CTX010
058000and CT-Prov-Break-Code not = TP-Province-Code                       CTX010
058100perform ca130-province-break thru ca130-exit                        CTX010
058200end-if.                                                             CTX010
058300if CT-Prov-Break-Code = spaces                                      CTX010
058400move TP-Province-Code to CT-Prov-Break-Code                         CTX010
058500end-if.                                                             CTX010
058600ca115-exit.                                                         CTX010
058700exit.                                                               CTX010
058800*                                                                   CTX010
058900ca130-province-break.                                               CTX010
059000if CT-Prov-Rec-Cnt > zero                                           CTX010
059100perform ca132-write-subtotal-line thru ca132-exit                   CTX010
059200end-if.                                                             CTX010
059300add CT-Prov-Rec-Cnt    to CT-Grand-Rec-Cnt.                         CTX010
059400add CT-Prov-Income-Tot to CT-Grand-Income-Tot.                      CTX010
059500add CT-Prov-Deduct-Tot to CT-Grand-Deduct-Tot.                      CTX010
059600add CT-Prov-Net-Tot    to CT-Grand-Net-Tot.                         CTX010
059700perform ca006-init-province-totals thru ca006-exit.                 CTX010
059800move TP-Province-Code to CT-Prov-Break-Code.                        CTX010
059900ca130-exit.                                                         CTX010
060000exit.                                                               CTX010
060100*                                                                   CTX010
060200*----------------------------------------------------------------   CTX010
060300* CA120/125/127 - REPORT detail line & page headings.               CTX010
060400*----------------------------------------------------------------   CTX010
060500ca120-write-detail-line.                                            CTX010
060600move spaces to CT-Print-Area.                                       CTX010
060700move TP-ID             to CT-DL-ID.                                 CTX010
060800move TP-Name           to CT-DL-Name.                               CTX010
060900move TP-Province-Code  to CT-DL-Prov.                               CTX010
061000move TP-Employ-Type    to CT-DL-Emp.                                CTX010
061100move TP-Income         to CT-DL-Income.                             CTX010
061200move CT-Wk-Fed-Tax     to CT-DL-Fed.                                CTX010
061300move CT-Wk-Prov-Tax    to CT-DL-ProvTax.                            CTX010
061400move CT-Wk-CPP         to CT-DL-CPP.                                CTX010
061500move CT-Wk-EI          to CT-DL-EI.                                 CTX010
061600move CT-Wk-Total-Deduct to CT-DL-TotDed.                            CTX010
061700move CT-Wk-After-Tax   to CT-DL-AfterTax.                           CTX010
061800move CT-Wk-Eff-Rate    to CT-DL-Eff.                                CTX010
061900move CT-Wk-Marg-Rate   to CT-DL-Marg.                               CTX010
062000move CT-Wk-GST-HST     to CT-DL-GST.                                CTX010
062100write CT-Print-Line from CT-Detail-Line                             CTX010
062200after advancing 1 line.                                             CTX010
062300add 1 to CT-Line-Cnt.                                               CTX010
062400ca120-exit.                                                         CTX010
062500exit.                                                               CTX010
062600*                                                                   CTX010
062700ca121-write-reject-line.                                            CTX010
062800move spaces to CT-Print-Area.                                       CTX010
062900move "REJECTED:" to CT-RL-Lit.                                      CTX010
063000move TP-ID             to CT-RL-ID.                                 CTX010
063100move CT-Reject-Reason  to CT-RL-Reason.                             CTX010
063200write CT-Print-Line from CT-Reject-Line                             CTX010
063300after advancing 1 line.                                             CTX010
063400add 1 to CT-Line-Cnt.                                               CTX010
063500ca121-exit.                                                         CTX010
063600exit.                                                               CTX010
063700*                                                                   CTX010
063800ca125-print-headings.                                               CTX010
063900if CT-Line-Cnt > CT-Page-Lines                                      CTX010
064000perform ca127-new-page thru ca127-exit                              CTX010
064100end-if.                                                             CTX010
064200ca125-exit.                                                         CTX010
064300exit.                                                               CTX010
064400*                                                                   CTX010
064500ca127-new-page.                                                     CTX010
064600add 1 to CT-Page-Cnt.                                               CTX010
064700move spaces to CT-Print-Area.                                       CTX010
064800move "CANADIAN TAX ANALYSIS - 2024 TAX YEAR" to CT-TL-Title.        CTX010
064900move CT-Page-Cnt to CT-TL-Page-No.                                  CTX010
065000write CT-Print-Line from CT-Title-Line                              CTX010
065100after advancing TOP-OF-FORM.                                        CTX010
065200move spaces to CT-Print-Area.                                       CTX010
065300move "ID      "    to CT-CH-ID.                                     CTX010
065400move "NAME  "      to CT-CH-Name.                                   CTX010
065500move "PR"          to CT-CH-Prov.                                   CTX010
065600move "E"           to CT-CH-Emp.                                    CTX010
065700move "GROSS INCOME " to CT-CH-Income.                               CTX010
065800move "FEDERAL TAX  " to CT-CH-Fed.                                  CTX010
065900move "PROV TAX     " to CT-CH-ProvTax.                              CTX010
066000move "CPP    "      to CT-CH-CPP.                                   CTX010
066100move "EI     "      to CT-CH-EI.                                    CTX010
066200move "TOTAL DEDUCT " to CT-CH-TotDed.                               CTX010
066300move "AFTER-TAX    " to CT-CH-AfterTax.                             CTX010
066400move "EFF%  "       to CT-CH-Eff.                                   CTX010
066500move "MRG%  "       to CT-CH-Marg.                                  CTX010
066600move "GST/HST YEAR " to CT-CH-GST.                                  CTX010
066700write CT-Print-Line from CT-Column-Head-Line                        CTX010
066800after advancing 2 lines.                                            CTX010
066900move 4 to CT-Line-Cnt.                                              CTX010
067000ca127-exit.                                                         CTX010
067100exit.                                                               CTX010
067200*                                                                   CTX010
067300ca128-accumulate-totals.                                            CTX010
067400add 1                  to CT-Prov-Rec-Cnt.                          CTX010
067500add TP-Income          to CT-Prov-Income-Tot.                       CTX010
067600add CT-Wk-Total-Deduct to CT-Prov-Deduct-Tot.                       CTX010
067700add CT-Wk-After-Tax    to CT-Prov-Net-Tot.                          CTX010
067800ca128-exit.                                                         CTX010
067900exit.                                                               CTX010
068000*                                                                   CTX010
068100ca132-write-subtotal-line.                                          CTX010
068200move spaces to CT-Print-Area.                                       CTX010
068300move CT-Prov-Break-Code to CT-SL-Prov.                              CTX010
068400move "PROVINCE SUBTOTAL - " to CT-SL-Lit.                           CTX010
068500move "COUNT  "  to CT-SL-Cnt-Lit.                                   CTX010
068600move CT-Prov-Rec-Cnt    to CT-SL-Cnt.                               CTX010
068700move "INCOME " to CT-SL-Inc-Lit.                                    CTX010
068800move CT-Prov-Income-Tot to CT-SL-Income.                            CTX010
068900move "DEDUCT " to CT-SL-Ded-Lit.                                    CTX010
069000move CT-Prov-Deduct-Tot to CT-SL-Deduct.                            CTX010
069100move "NET    " to CT-SL-Net-Lit.                                    CTX010
069200move CT-Prov-Net-Tot    to CT-SL-Net.                               CTX010
069300write CT-Print-Line from CT-Subtotal-Line                           CTX010
069400after advancing 2 lines.                                            CTX010
069500add 2 to CT-Line-Cnt.                                               CTX010
069600ca132-exit.                                                         CTX010
069700exit.                                                               CTX010
069800*                                                                   CTX010
069900*----------------------------------------------------------------   CTX010
070000* CA140-GRAND-TOTALS  -  batch flow 4.                              CTX010
070100*----------------------------------------------------------------   CTX010
070200ca140-grand-totals.                                                 CTX010
070300move spaces to CT-Print-Area.                                       CTX010
070400move "GRAND TOTALS -" to CT-GL-Lit.                                 CTX010
070500move "COUNT  "  to CT-GL-Cnt-Lit.                                   CTX010
070600move CT-Grand-Rec-Cnt    to CT-GL-Cnt.                              CTX010
070700move "INCOME " to CT-GL-Inc-Lit.                                    CTX010
070800move CT-Grand-Income-Tot to CT-GL-Income.                           CTX010
070900move "DEDUCT " to CT-GL-Ded-Lit.                                    CTX010
071000move CT-Grand-Deduct-Tot to CT-GL-Deduct.                           CTX010
071100move "NET    " to CT-GL-Net-Lit.                                    CTX010
071200move CT-Grand-Net-Tot    to CT-GL-Net.                              CTX010
071300move "AVG EFF " to CT-GL-Avg-Lit.                                   CTX010
071400if CT-Grand-Income-Tot > zero                                       CTX010
071500compute CT-Grand-Avg-Rate rounded =                                 CTX010
071600CT-Grand-Deduct-Tot / CT-Grand-Income-Tot * 100                     CTX010
071700end-if.                                                             CTX010
071800move CT-Grand-Avg-Rate   to CT-GL-Avg-Rate.                         CTX010
071900write CT-Print-Line from CT-Grand-Line                              CTX010
072000after advancing 3 lines.                                            CTX010
072100ca140-exit.                                                         CTX010
072200exit.                                                               CTX010
072300*                                                                   CTX010
072400ca900-close-files.                                                  CTX010
072500close Taxpayer-File.                                                CTX010
072600close Analysis-File.                                                CTX010
072700close Print-File.                                                   CTX010
072800ca900-exit.                                                         CTX010
072900exit.                                                               CTX010
073000*                                                                   CTX010
073100*----------------------------------------------------------------   CTX010
073200* ZZ800/801 - bracket walk, shared by CA040 federal & CA050         CTX010
073300*     provincial tax.  CT-BW-Area is loaded by ZZ815/816 before     CTX010
073400*     this is called, reusing CT-Brk-Ix from CT-Subscripts.         CTX010
073500*----------------------------------------------------------------   CTX010
073600zz800-bracket-walk.                                                 CTX010
073700move zero to CT-BW-Tax.                                             CTX010
073800perform zz801-walk-one-bracket thru zz801-exit                      CTX010
073900varying CT-Brk-Ix from 1 by 1                                       CTX010
074000until CT-Brk-Ix > CT-BW-Count.                                      CTX010
074100zz800-exit.                                                         CTX010
074200exit.                                                               CTX010
074300*                                                                   CTX010
074400zz801-walk-one-bracket.                                             CTX010
074500if CT-BW-Income > CT-BW-Brk-Lower (CT-Brk-Ix)                       CTX010
074600if CT-BW-Income > CT-BW-Brk-Upper (CT-Brk-Ix)                       CTX010
074700compute CT-BW-Tax = CT-BW-Tax +                                     CTX010
074800((CT-BW-Brk-Upper (CT-Brk-Ix) -                                     CTX010
074900CT-BW-Brk-Lower (CT-Brk-Ix)) *                                      CTX010
075000CT-BW-Brk-Rate (CT-Brk-Ix))                                         CTX010
075100else                                                                CTX010
075200compute CT-BW-Tax = CT-BW-Tax +                                     CTX010
075300((CT-BW-Income -                                                    CTX010
075400CT-BW-Brk-Lower (CT-Brk-Ix)) *                                      CTX010
075500CT-BW-Brk-Rate (CT-Brk-Ix))                                         CTX010
075600end-if                                                              CTX010
075700end-if.                                                             CTX010
075800zz801-exit.                                                         CTX010
075900exit.                                                               CTX010
076000*                                                                   CTX010
076100*----------------------------------------------------------------   CTX010
076200* ZZ805/806/807 - marginal rate, federal AND provincial, per        CTX010
076300*     change log 1.81 - ascending scan keeping the last bracket     CTX010
076400*     whose lower bound is not greater than income, for each        CTX010
076500*     table, then sum & scale the two to a percent.                 CTX010
076600*----------------------------------------------------------------   CTX010
076700zz805-marginal-rate.                                                CTX010
076800perform zz815-load-fed-brackets thru zz815-exit.                    CTX010
076900move TP-Income to CT-BW-Income.                                     CTX010
077000perform zz806-test-fed-marg-brk thru zz806-exit                     CTX010
077100varying CT-Brk-Ix from 1 by 1                                       CTX010
077200until CT-Brk-Ix > CT-BW-Count.                                      CTX010
077300perform zz816-load-prov-brackets thru zz816-exit.                   CTX010
077400move TP-Income to CT-BW-Income.                                     CTX010
077500perform zz807-test-prov-marg-brk thru zz807-exit                    CTX010
077600varying CT-Brk-Ix from 1 by 1                                       CTX010
077700until CT-Brk-Ix > CT-BW-Count.                                      CTX010
077800compute CT-Wk-Marg-Rate rounded =                                   CTX010
077900(CT-Wk-Fed-Marg-Rate + CT-Wk-Prov-Marg-Rate) * 100.                 CTX010
078000zz805-exit.                                                         CTX010
078100exit.                                                               CTX010
078200*                                                                   CTX010
078300zz806-test-fed-marg-brk.                                            CTX010
078400if CT-BW-Brk-Lower (CT-Brk-Ix) not > CT-BW-Income                   CTX010
078500move CT-BW-Brk-Rate (CT-Brk-Ix) to CT-Wk-Fed-Marg-Rate              CTX010
078600end-if.                                                             CTX010
078700zz806-exit.                                                         CTX010
078800exit.                                                               CTX010
078900*                                                                   CTX010
079000zz807-test-prov-marg-brk.                                           CTX010
079100if CT-BW-Brk-Lower (CT-Brk-Ix) not > CT-BW-Income                   CTX010
079200move CT-BW-Brk-Rate (CT-Brk-Ix) to CT-Wk-Prov-Marg-Rate             CTX010
079300end-if.                                                             CTX010
079400zz807-exit.                                                         CTX010
079500exit.                                                               CTX010
079600*                                                                   CTX010
079700*----------------------------------------------------------------   CTX010
079800* ZZ810/811 - province table lookup by code, left at zero if        CTX010
079900*     the code is not found, tested by CA030.                       CTX010
080000*----------------------------------------------------------------   CTX010
080100zz810-find-province.                                                CTX010
080200move zero to CT-Prov-Ix.                                            CTX010
080300perform zz811-test-prov-entry thru zz811-exit                       CTX010
080400varying CT-Brk-Ix from 1 by 1                                       CTX010
080500until CT-Brk-Ix > 13.                                               CTX010
080600zz810-exit.                                                         CTX010
080700exit.                                                               CTX010
080800*                                                                   CTX010
080900zz811-test-prov-entry.                                              CTX010
081000if CT-Prov-Code (CT-Brk-Ix) = TP-Province-Code                      CTX010
081100move CT-Brk-Ix to CT-Prov-Ix                                        CTX010
081200end-if.                                                             CTX010
081300zz811-exit.                                                         CTX010
081400exit.                                                               CTX010
081500*                                                                   CTX010
081600*----------------------------------------------------------------   CTX010
081700* ZZ815/816/817/818 - copy the federal or provincial bracket        CTX010
081800*     entry into the shared CT-BW-Area scratch table.               CTX010
081900*----------------------------------------------------------------   CTX010
082000zz815-load-fed-brackets.                                            CTX010
082100move 5 to CT-BW-Count.                                              CTX010
082200perform zz817-copy-one-fed-brk thru zz817-exit                      CTX010
082300varying CT-Brk-Ix from 1 by 1                                       CTX010
082400until CT-Brk-Ix > 5.                                                CTX010
082500zz815-exit.                                                         CTX010
082600exit.                                                               CTX010
082700*                                                                   CTX010
082800zz816-load-prov-brackets.                                           CTX010
082900move CT-Prov-Brk-Count (CT-Prov-Ix) to CT-BW-Count.                 CTX010
083000perform zz818-copy-one-prov-brk thru zz818-exit                     CTX010
083100varying CT-Brk-Ix from 1 by 1                                       CTX010
083200until CT-Brk-Ix > CT-BW-Count.                                      CTX010
083300zz816-exit.                                                         CTX010
083400exit.                                                               CTX010
083500*                                                                   CTX010
083600zz817-copy-one-fed-brk.                                             CTX010
083700move CT-Fed-Brk-Lower (CT-Brk-Ix) to                                CTX010
083800CT-BW-Brk-Lower (CT-Brk-Ix).                                        CTX010
083900move CT-Fed-Brk-Upper (CT-Brk-Ix) to                                CTX010
084000CT-BW-Brk-Upper (CT-Brk-Ix).                                        CTX010
084100move CT-Fed-Brk-Rate  (CT-Brk-Ix) to                                CTX010
084200CT-BW-Brk-Rate  (CT-Brk-Ix).                                        CTX010
084300zz817-exit.                                                         CTX010
084400exit.                                                               CTX010
084500*                                                                   CTX010
084600zz818-copy-one-prov-brk.                                            CTX010
084700move CT-Prov-Brk-Lower (CT-Prov-Ix CT-Brk-Ix) to                    CTX010
084800CT-BW-Brk-Lower (CT-Brk-Ix).                                        CTX010
084900move CT-Prov-Brk-Upper (CT-Prov-Ix CT-Brk-Ix) to                    CTX010
085000CT-BW-Brk-Upper (CT-Brk-Ix).                                        CTX010
085100move CT-Prov-Brk-Rate  (CT-Prov-Ix CT-Brk-Ix) to                    CTX010
085200CT-BW-Brk-Rate  (CT-Brk-Ix).                                        CTX010
085300zz818-exit.                                                         CTX010
085400exit.                                                               CTX010
085500*                                                                   CTX010
085600*----------------------------------------------------------------   CTX010
085700* ZZ820 - contribution-based compound investment growth, per        CTX010
085800*     change log 1.82 - principal grows at CT-IG-Rate for           CTX010
085900*     CT-IG-Years, plus an equal annual contribution stream         CTX010
086000*     (ordinary annuity).  Shared by the 30 year balanced           CTX010
086100*     figure & the FINSCEN lost-wealth comparison.                  CTX010
086200*----------------------------------------------------------------   CTX010
086300zz820-investment-growth.                                            CTX010
086400compute CT-IG-Growth-Factor rounded =                               CTX010
086500(1 + CT-IG-Rate) ** CT-IG-Years.                                    CTX010
086600compute CT-IG-Contrib-Total rounded =                               CTX010
086700CT-IG-Contribution * CT-IG-Years.                                   CTX010
086800compute CT-IG-Value rounded =                                       CTX010
086900(CT-IG-Principal * CT-IG-Growth-Factor) +                           CTX010
087000(CT-IG-Contribution *                                               CTX010
087100((CT-IG-Growth-Factor - 1) / CT-IG-Rate)).                          CTX010
087200compute CT-IG-Earnings rounded =                                    CTX010
087300CT-IG-Value - CT-IG-Contrib-Total - CT-IG-Principal.                CTX010
087400if CT-IG-Earnings < zero                                            CTX010
087500move zero to CT-IG-Earnings                                         CTX010
087600end-if.                                                             CTX010
087700zz820-exit.                                                         CTX010
087800exit.                                                               CTX010
087900*                                                                   CTX010
