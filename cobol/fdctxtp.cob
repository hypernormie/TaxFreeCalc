000100 ********************************************                     FDCTXTP 
000200 *                                          *                     FDCTXTP 
000300 *  Record Definition For Taxpayer Input    *                     FDCTXTP 
000400 *              File                        *                     FDCTXTP 
000500 *     Sequential, sorted by province        *                    FDCTXTP 
000600 *         code then taxpayer id             *                    FDCTXTP 
000700 ********************************************                     FDCTXTP 
000800 *  File size 40 bytes.                                           FDCTXTP 
000900 *                                                                FDCTXTP 
001000 * 04/02/26 rah - Created.                                        FDCTXTP 
001100 *                                                                FDCTXTP 
001200  FD  Taxpayer-File.                                              FDCTXTP 
001300 *                                                                FDCTXTP 
001400  01  CT-Taxpayer-Record.                                         FDCTXTP 
001500      03  TP-ID                pic x(8).                          FDCTXTP 
001600      03  TP-Name              pic x(20).                         FDCTXTP 
001700 *    ON,BC,AB,QC,MB,SK,NS,NB,PE,NL,YT,NT,NU                      FDCTXTP 
001800      03  TP-Province-Code     pic xx.                            FDCTXTP 
001900 *    E, S or C                                                   FDCTXTP 
002000      03  TP-Employ-Type       pic x.                             FDCTXTP 
002100 *    Gross annual income, CAD                                    FDCTXTP 
002200      03  TP-Income            pic 9(7)v99.                       FDCTXTP 
002300 *                                                                FDCTXTP 
002400 * No filler here - incoming feed is exactly 40 bytes end to end, FDCTXTP 
002500 *  padding would throw off every field position below it.        FDCTXTP 
002600 *                                                                FDCTXTP 
