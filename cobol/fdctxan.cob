000100 ********************************************                     FDCTXAN 
000200 *                                          *                     FDCTXAN 
000300 *  Record Definition For Analysis Output   *                     FDCTXAN 
000400 *              File                        *                     FDCTXAN 
000500 *     One record written per taxpayer       *                    FDCTXAN 
000600 *     processed - rejects are NOT written    *                   FDCTXAN 
000700 ********************************************                     FDCTXAN 
000800 *  File size 112 bytes + filler = 121.                           FDCTXAN 
000900 *                                                                FDCTXAN 
001000 * 04/02/26 rah - Created.                                        FDCTXAN 
001100 * 11/02/26 mjk - Added filler pad for future per-pay detail.     FDCTXAN 
001200 *                                                                FDCTXAN 
001300  FD  Analysis-File.                                              FDCTXAN 
001400 *                                                                FDCTXAN 
001500  01  CT-Analysis-Record.                                         FDCTXAN 
001600      03  AN-ID                pic x(8).                          FDCTXAN 
001700      03  AN-Fed-Tax           pic 9(7)v99.                       FDCTXAN 
001800      03  AN-Prov-Tax          pic 9(7)v99.                       FDCTXAN 
001900      03  AN-CPP               pic 9(5)v99.                       FDCTXAN 
002000      03  AN-EI                pic 9(5)v99.                       FDCTXAN 
002100      03  AN-Total-Deduct      pic 9(7)v99.                       FDCTXAN 
002200      03  AN-After-Tax         pic 9(7)v99.                       FDCTXAN 
002300      03  AN-Eff-Rate          pic 9(3)v99.                       FDCTXAN 
002400      03  AN-Marg-Rate         pic 9(3)v99.                       FDCTXAN 
002500      03  AN-GST-HST           pic 9(7)v99.                       FDCTXAN 
002600      03  AN-Monthly-Net       pic 9(6)v99.                       FDCTXAN 
002700      03  AN-Biweekly-Net      pic 9(6)v99.                       FDCTXAN 
002800      03  AN-Weekly-Net        pic 9(6)v99.                       FDCTXAN 
002900      03  AN-Invest-30yr       pic 9(9)v99.                       FDCTXAN 
003000      03  filler               pic x(9).                          FDCTXAN 
003100 *                                                                FDCTXAN 
