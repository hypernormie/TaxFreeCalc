000100 * Taxpayer input file - line sequential, 40 bytes.               SELCTXTP
000200 * 04/02/26 rah - Created.                                        SELCTXTP
000300      select   Taxpayer-File assign to "TAXPYR"                   SELCTXTP
000400               organization  line sequential                      SELCTXTP
000500               file status   is CT-Taxpayer-Status.               SELCTXTP
000600 *                                                                SELCTXTP
