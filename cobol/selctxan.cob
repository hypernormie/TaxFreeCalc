000100 * Analysis output file - line sequential, one per taxpayer.      SELCTXAN
000200 * 04/02/26 rah - Created.                                        SELCTXAN
000300      select   Analysis-File assign to "TAXANL"                   SELCTXAN
000400               organization  line sequential                      SELCTXAN
000500               file status   is CT-Analysis-Status.               SELCTXAN
000600 *                                                                SELCTXAN
