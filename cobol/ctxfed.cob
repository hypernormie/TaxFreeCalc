000100********************************************                      CTXFED  
000200*                                          *                      CTXFED  
000300*  Working Storage - Federal Bracket Table *                      CTXFED  
000400*     2024 tax year - 5 brackets, plus      *                     CTXFED  
000500*     the basic personal amount phase-out    *                    CTXFED  
000600*     constants.  Compiled-in constants -    *                    CTXFED  
000700*     not held on a file per Ops Std TX-01.   *                   CTXFED  
000800********************************************                      CTXFED  
000900*                                                                 CTXFED  
001000* 04/02/26 rah - Created - 2024 federal brackets & BPA.           CTXFED  
001100* 12/02/26 rah - Rebuilt bracket table as a REDEFINES of          CTXFED  
001200*                literal fillers - see CTXPRV for the same        CTXFED  
001300*                technique on the provincial table.               CTXFED  
001400*                                                                 CTXFED  
001500 01  CT-Federal-Brk-Literals.                                     CTXFED  
001600    03  filler           pic 9(7)v99   comp-3  value 0.00.        CTXFED  
001700    03  filler           pic 9(7)v99   comp-3  value 53359.00.    CTXFED  
001800    03  filler           pic v9(5)     comp-3  value .15000.      CTXFED  
001900    03  filler           pic 9(7)v99   comp-3  value 53359.00.    CTXFED  
002000    03  filler           pic 9(7)v99   comp-3  value 106717.00.   CTXFED  
002100    03  filler           pic v9(5)     comp-3  value .20500.      CTXFED  
002200    03  filler           pic 9(7)v99   comp-3  value 106717.00.   CTXFED  
002300    03  filler           pic 9(7)v99   comp-3  value 165430.00.   CTXFED  
002400    03  filler           pic v9(5)     comp-3  value .26000.      CTXFED  
002500    03  filler           pic 9(7)v99   comp-3  value 165430.00.   CTXFED  
002600    03  filler           pic 9(7)v99   comp-3  value 235675.00.   CTXFED  
002700    03  filler           pic v9(5)     comp-3  value .29000.      CTXFED  
002800    03  filler           pic 9(7)v99   comp-3  value 235675.00.   CTXFED  
002900    03  filler           pic 9(7)v99   comp-3  value              CTXFED  
003000        9999999.99.                                               CTXFED  
003100    03  filler           pic v9(5)     comp-3  value .33000.      CTXFED  
003200*                                                                 CTXFED  
003300 01  CT-Federal-Table redefines CT-Federal-Brk-Literals.          CTXFED  
003400    03  CT-Fed-Brk           occurs 5.                            CTXFED  
003500        05  CT-Fed-Brk-Lower pic 9(7)v99  comp-3.                 CTXFED  
003600        05  CT-Fed-Brk-Upper pic 9(7)v99  comp-3.                 CTXFED  
003700        05  CT-Fed-Brk-Rate  pic v9(5)    comp-3.                 CTXFED  
003800*                                                                 CTXFED  
003900* Basic personal amount - income tested, 2024 figures.            CTXFED  
004000*                                                                 CTXFED  
004100 01  CT-Federal-BPA-Constants.                                    CTXFED  
004200    03  CT-BPA-Max           pic 9(5)v99  comp-3  value 15000.00. CTXFED  
004300    03  CT-BPA-Min           pic 9(5)v99  comp-3  value 13521.00. CTXFED  
004400    03  CT-BPA-Thresh-Lo     pic 9(7)v99  comp-3  value 173205.00.CTXFED  
004500    03  CT-BPA-Thresh-Hi     pic 9(7)v99  comp-3  value 235675.00.CTXFED  
004600    03  filler               pic x(4).                            CTXFED  
004700*                                                                 CTXFED  
